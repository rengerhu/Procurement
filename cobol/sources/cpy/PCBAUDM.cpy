000100* PCBAUDM.cpybk
000200*-----------------------------------------------------------*
000300* AUDIT LOG - ONE OUTPUT RECORD PER TRANSACTION PROCESSED,
000400* ACCEPTED OR REJECTED, WRITTEN IN TRANSACTION-FILE ORDER.
000500*-----------------------------------------------------------*
000600* AMENDMENT HISTORY:
000700*-----------------------------------------------------------*
000800* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
000900* CMA 18/05/1997 - WIDEN AUD-REASON FROM 30 TO 50 BYTES TO        CMA0597 
001000*                  CARRY THE FULL BUDGET-CONTROLLER TEXT.
001100*-----------------------------------------------------------*
001200 01  AUD-LOG-RECORD.
001300     05  AUD-SEQ                    PIC 9(05).
001400     05  FILLER                     PIC X(01).
001500     05  AUD-CODE                   PIC X(04).
001600     05  FILLER                     PIC X(01).
001700     05  AUD-ID                     PIC X(10).
001800     05  FILLER                     PIC X(01).
001900     05  AUD-DISP                   PIC X(08).
002000     05  FILLER                     PIC X(01).
002100     05  AUD-REASON                 PIC X(50).

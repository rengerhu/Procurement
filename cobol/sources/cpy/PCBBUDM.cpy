000100* PCBBUDM.cpybk
000200*-----------------------------------------------------------*
000300* BUDGET MASTER - INPUT FD RECORD LAYOUT.  ONE BUDGET COVERS
000400* AT MOST ONE CATEGORY; THE FIRST BUDGET LOADED FOR A
000500* CATEGORY IS THE ONE CONSULTED.  COPIED INTO PCBMAIN'S
000600* FILE SECTION ONLY - SEE PCBBUDT.cpybk FOR THE LEDGER
000700* TABLE THIS FEEDS AND PCBLDGM.cpybk FOR THE END-OF-RUN
000800* REPORT RECORD.
000900*-----------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*-----------------------------------------------------------*
001200* DJF 02/04/1986 - INITIAL VERSION.                               DJF0486 
001300* BHS 30/01/2004 - REQ#PB-2207 COMMITTED/SPENT NOW CARRIED        BHS0104 
001400*                  COMP-3 TO MATCH HOUSE AMOUNT STANDARD.
001500*-----------------------------------------------------------*
001600     05  BUD-MASTER-RECORD          PIC X(53).
001700     05  BUD-MASTER-RECORD-R REDEFINES BUD-MASTER-RECORD.
001800         10  BUD-ID                 PIC X(10).
001900         10  BUD-CAT-ID              PIC X(10).
002000         10  BUD-ALLOCATED            PIC S9(9)V99.
002100         10  BUD-COMMITTED             PIC S9(9)V99.
002200         10  BUD-SPENT                  PIC S9(9)V99.

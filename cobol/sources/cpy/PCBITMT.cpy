000100* PCBITMT.cpybk
000200*-----------------------------------------------------------*
000300* IN-MEMORY ITEM TABLE - LOADED IN FILE ORDER, 100 MAX.
000400* PASSED BY REFERENCE FROM PCBMAIN TO PCBVITM AND TO PCBXTOT
000500* (WHICH NEEDS IT TO RESOLVE EACH LINE-ITEM'S CATEGORY).
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* PNS 17/03/1986 - INITIAL VERSION.                               PNS0386 
001000* DJF 05/06/1995 - VALIDATE UNIT COST GREATER THAN ZERO           DJF0695 
001100*                  BEFORE LOAD, PER PURCHASING OFFICE.
001200*-----------------------------------------------------------*
001300 01  WK-C-ITEM-TABLE.
001400     05  WK-C-ITEM-COUNT            PIC 9(03) COMP VALUE ZERO.
001500     05  WK-C-ITEM-ENTRY OCCURS 100 TIMES
001600             INDEXED BY WK-C-ITEM-IDX.
001700         10  WK-C-ITM-TBL-ID         PIC X(10).
001800         10  WK-C-ITM-TBL-CAT-ID     PIC X(10).
001900         10  WK-C-ITM-TBL-NAME       PIC X(30).
002000         10  WK-C-ITM-TBL-COST       PIC S9(7)V99.
002100         10  WK-C-ITM-TBL-DESC       PIC X(40).
002200
002300 01  WK-C-ITEM-KEYS REDEFINES WK-C-ITEM-TABLE.
002400     05  FILLER                     PIC 9(03).
002500     05  WK-C-ITM-KEY-ENTRY OCCURS 100 TIMES.
002600         10  WK-C-ITM-KEY            PIC X(10).
002700         10  FILLER                  PIC X(89).

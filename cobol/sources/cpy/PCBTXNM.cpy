000100* PCBTXNM.cpybk
000200*-----------------------------------------------------------*
000300* TRANSACTION FILE - HEADER RECORD AND LINE-ITEM RECORD.
000400* RECORD LENGTH IS 100 CHARACTERS, FIXED.  A REQUEST-CREATE
000500* (PRCR) HEADER IS FOLLOWED ON THE FILE BY TXN-LINE-CNT
000600* LINE-ITEM RECORDS (1-10); ALL OTHER TRANSACTION CODES
000700* STAND ALONE.  BOTH RECORD SHAPES SHARE THE ONE 100-BYTE
000800* SLOT BELOW VIA REDEFINES - THE CALLER DECIDES WHICH VIEW
000900* APPLIES FROM CONTEXT (TXN-LINE-CNT), NOT FROM A RECORD
001000* TYPE BYTE.
001100*-----------------------------------------------------------*
001200* AMENDMENT HISTORY:
001300*-----------------------------------------------------------*
001400* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
001500* WRO 02/02/1990 - PAD RECORD TO 100 BYTES TO ALLOW A             WRO0290 
001600*                  FUTURE TAG FIELD; NONE ADDED SINCE.
001700*-----------------------------------------------------------*
001800     05  TXN-RECORD                 PIC X(100).
001900     05  TXN-HEADER-R REDEFINES TXN-RECORD.
002000         10  TXN-CODE               PIC X(04).
002100         10  TXN-ID                  PIC X(10).
002200         10  TXN-REF-ID               PIC X(10).
002300         10  TXN-ACTOR                 PIC X(20).
002400         10  TXN-TEXT                   PIC X(40).
002500         10  TXN-AMOUNT                  PIC S9(9)V99.
002600         10  TXN-LINE-CNT                 PIC 9(02).
002700         10  FILLER                        PIC X(03).
002800     05  TXN-LINE-ITEM-R REDEFINES TXN-RECORD.
002900         10  LIN-ITEM-ID             PIC X(10).
003000         10  LIN-QUANTITY             PIC 9(05).
003100         10  LIN-UNIT-PRICE            PIC S9(7)V99.
003200         10  FILLER                      PIC X(76).

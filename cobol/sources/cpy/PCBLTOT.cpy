000100* PCBLTOT.cpybk
000200*-----------------------------------------------------------*
000300* CALL COMMUNICATION AREA FOR THE SHARED TOTALLING UTILITY
000400* (PCBXTOT).  GIVEN A SET OF LINES AND THE ITEM TABLE, THE
000500* UTILITY RESOLVES EACH LINE'S CATEGORY, COMPUTES THE LINE
000600* TOTAL, AND ACCUMULATES AN OVERALL TOTAL AND A PER-CATEGORY
000700* BREAKDOWN.  USED BY PCBVREQ (REQUEST TOTALS) AND BY PCBVORD
000800* (RE-DERIVING THE ORIGINATING REQUEST'S TOTALS AT ORDER
000900* APPROVAL TIME).
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY:
001200*-----------------------------------------------------------*
001300* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
001400* CMA 21/11/1998 - Y2K REVIEW - NO DATE FIELDS IN THIS AREA,      CMA1198 
001500*                  NO CHANGE REQUIRED, AREA SIGNED OFF.
001600*-----------------------------------------------------------*
001700 01  WK-C-VTOT-RECORD.
001800     05  WK-C-VTOT-ALL-FOUND        PIC X(01).
001900         88  WK-C-VTOT-ITEMS-OK         VALUE "Y".
002000     05  WK-C-VTOT-BAD-ITEM-ID      PIC X(10).
002100     05  WK-C-VTOT-GRAND-TOTAL      PIC S9(11)V99 COMP-3.
002200     05  WK-C-VTOT-LINE-CNT         PIC 9(02) COMP.
002300     05  WK-C-VTOT-LINE OCCURS 10 TIMES
002400             INDEXED BY WK-C-VTOT-LIN-IDX.
002500         10  WK-C-VTOT-LIN-ITEM-ID  PIC X(10).
002600         10  WK-C-VTOT-LIN-QTY      PIC 9(05) COMP.
002700         10  WK-C-VTOT-LIN-PRICE    PIC S9(7)V99 COMP-3.
002800     05  WK-C-VTOT-CAT-CNT          PIC 9(02) COMP.
002900     05  WK-C-VTOT-CAT-ENTRY OCCURS 50 TIMES
003000             INDEXED BY WK-C-VTOT-CAT-IDX.
003100         10  WK-C-VTOT-CAT-ID       PIC X(10).
003200         10  WK-C-VTOT-CAT-AMOUNT   PIC S9(11)V99 COMP-3.

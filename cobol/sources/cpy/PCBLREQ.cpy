000100* PCBLREQ.cpybk
000200*-----------------------------------------------------------*
000300* PURCHASE REQUEST - IN-MEMORY WORKING TABLE AND THE CALL
000400* COMMUNICATION AREA FOR THE REQUEST WORKFLOW SUBPROGRAM
000500* (PCBVREQ).  THE TABLE IS OWNED BY PCBMAIN AND PASSED BY
000600* REFERENCE TO PCBVREQ ON EVERY CALL, AND AGAIN TO PCBVORD
000700* SO THAT ORDER CREATION AND ORDER APPROVAL CAN SEE THE
000800* ORIGINATING REQUEST.
000900*-----------------------------------------------------------*
001000* AMENDMENT HISTORY:
001100*-----------------------------------------------------------*
001200* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
001300* WRO 14/01/1991 - WIDEN JUSTIFICATION FIELD TO 40 BYTES          WRO0191 
001400*                  PER PURCHASING OFFICE REQUEST.
001500* CMA 21/11/1998 - Y2K REVIEW - DATE FIELDS CONVERTED TO          CMA1198 
001600*                  9(08) CCYYMMDD, WINDOWING REMOVED.
001700*-----------------------------------------------------------*
001800 01  WK-C-REQUEST-TABLE.
001900     05  WK-C-REQUEST-COUNT         PIC 9(03) COMP VALUE ZERO.
002000     05  WK-C-REQUEST-ENTRY OCCURS 100 TIMES
002100             INDEXED BY WK-C-REQUEST-IDX.
002200         10  WK-C-REQ-TBL-ID         PIC X(10).
002300         10  WK-C-REQ-TBL-REQUESTER  PIC X(20).
002400         10  WK-C-REQ-TBL-JUSTIF     PIC X(40).
002500         10  WK-C-REQ-TBL-STATUS     PIC X(01).
002600             88  WK-C-REQ-DRAFT          VALUE "D".
002700             88  WK-C-REQ-SUBMITTED      VALUE "S".
002800             88  WK-C-REQ-APPROVED       VALUE "A".
002900             88  WK-C-REQ-REJECTED       VALUE "R".
003000             88  WK-C-REQ-CANCELLED      VALUE "C".
003100         10  WK-C-REQ-TBL-SUB-DT     PIC 9(08).
003200         10  WK-C-REQ-TBL-APR-DT     PIC 9(08).
003300         10  WK-C-REQ-TBL-REJ-DT     PIC 9(08).
003400         10  WK-C-REQ-TBL-LINE-CNT   PIC 9(02) COMP.
003500         10  WK-C-REQ-TBL-LINE OCCURS 10 TIMES
003600                 INDEXED BY WK-C-REQ-LIN-IDX.
003700             15  WK-C-REQ-LIN-ITEM   PIC X(10).
003800             15  WK-C-REQ-LIN-QTY    PIC 9(05) COMP.
003900             15  WK-C-REQ-LIN-PRICE  PIC S9(7)V99 COMP-3.
004000             15  WK-C-REQ-LIN-TOTAL  PIC S9(11)V99 COMP-3.
004100         10  WK-C-REQ-TBL-TOTAL-AMT  PIC S9(11)V99 COMP-3.
004200
004300 01  WK-C-REQUEST-KEYS REDEFINES WK-C-REQUEST-TABLE.
004400     05  FILLER                     PIC 9(03).
004500     05  WK-C-REQ-KEY-ENTRY OCCURS 100 TIMES.
004600         10  WK-C-REQ-KEY            PIC X(10).
004700         10  FILLER                  PIC X(291).
004800
004900*-----------------------------------------------------------*
005000* WK-C-VREQ-OPTION VALUES -
005100*   1 CREATE
005200*   2 SUBMIT
005300*   3 REJECT
005400*   4 CHECK-APPROVAL  (REQUEST MUST BE SUBMITTED; RETURNS THE
005500*                      PER-CATEGORY TOTALS BUT DOES NOT CHANGE
005600*                      STATUS - THE CALLER RUNS THE BUDGET
005700*                      AFFORDABILITY CHECK BEFORE COMMITTING)
005800*   5 COMMIT-APPROVAL (SETS APPROVED, STAMPS APPROVED-DATE -
005900*                      ONLY ISSUED AFTER OPTION 4 AND A
006000*                      SUCCESSFUL AFFORDABILITY CHECK)
006100*   6 CANCEL          (REQUEST MUST BE APPROVED; SETS
006200*                      CANCELLED, STAMPS REJECTED-DATE, AND
006300*                      RETURNS THE PER-CATEGORY TOTALS TO
006400*                      RELEASE - RELEASE NEVER GATES CANCEL)
006500* WK-C-VREQ-O-CAT-CNT AND THE CAT-ENTRY TABLE ARE SET ON
006600* OPTIONS 4 AND 6 ONLY, FOR PCBMAIN TO DRIVE THE BUDGET
006700* CONTROLLER CATEGORY BY CATEGORY.
006800*-----------------------------------------------------------*
006900 01  WK-C-VREQ-RECORD.
007000     05  WK-C-VREQ-OPTION           PIC 9(01) COMP.
007100     05  WK-C-VREQ-FOUND            PIC X(01).
007200         88  WK-C-VREQ-IS-FOUND         VALUE "Y".
007300     05  WK-C-VREQ-ERROR-CD         PIC X(07).
007400     05  WK-C-VREQ-I-ID             PIC X(10).
007500     05  WK-C-VREQ-I-REQUESTER      PIC X(20).
007600     05  WK-C-VREQ-I-JUSTIF         PIC X(40).
007700     05  WK-C-VREQ-I-RUN-DATE       PIC 9(08).
007800     05  WK-C-VREQ-I-LINE-CNT       PIC 9(02) COMP.
007900     05  WK-C-VREQ-I-LINE OCCURS 10 TIMES
008000             INDEXED BY WK-C-VREQ-LIN-IDX.
008100         10  WK-C-VREQ-LIN-ITEM-ID  PIC X(10).
008200         10  WK-C-VREQ-LIN-QTY      PIC 9(05) COMP.
008300         10  WK-C-VREQ-LIN-PRICE    PIC S9(7)V99 COMP-3.
008400     05  WK-C-VREQ-O-TOTAL-AMT      PIC S9(11)V99 COMP-3.
008500     05  WK-C-VREQ-O-CAT-CNT        PIC 9(02) COMP.
008600     05  WK-C-VREQ-O-CAT-ENTRY OCCURS 50 TIMES
008700             INDEXED BY WK-C-VREQ-CAT-IDX.
008800         10  WK-C-VREQ-O-CAT-ID     PIC X(10).
008900         10  WK-C-VREQ-O-CAT-AMT    PIC S9(11)V99 COMP-3.

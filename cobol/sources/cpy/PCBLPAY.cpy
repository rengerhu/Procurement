000100* PCBLPAY.cpybk
000200*-----------------------------------------------------------*
000300* PAYMENT REQUEST - IN-MEMORY WORKING TABLE AND THE CALL
000400* COMMUNICATION AREA FOR THE PAYMENT WORKFLOW SUBPROGRAM
000500* (PCBVPAY).  THE TABLE IS OWNED BY PCBMAIN AND PASSED BY
000600* REFERENCE TO PCBVPAY ON EVERY CALL.
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------*
001000* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
001100* CMA 21/11/1998 - Y2K REVIEW - DATE FIELD CONVERTED TO           CMA1198 
001200*                  9(08) CCYYMMDD, WINDOWING REMOVED.
001300*-----------------------------------------------------------*
001400 01  WK-C-PAYMENT-TABLE.
001500     05  WK-C-PAYMENT-COUNT         PIC 9(03) COMP VALUE ZERO.
001600     05  WK-C-PAYMENT-ENTRY OCCURS 100 TIMES
001700             INDEXED BY WK-C-PAYMENT-IDX.
001800         10  WK-C-PAY-TBL-ID         PIC X(10).
001900         10  WK-C-PAY-TBL-ORD-ID     PIC X(10).
002000         10  WK-C-PAY-TBL-AMOUNT     PIC S9(9)V99 COMP-3.
002100         10  WK-C-PAY-TBL-PAYEE      PIC X(20).
002200         10  WK-C-PAY-TBL-STATUS     PIC X(01).
002300             88  WK-C-PAY-DRAFT          VALUE "D".
002400             88  WK-C-PAY-SUBMITTED      VALUE "S".
002500             88  WK-C-PAY-APPROVED       VALUE "A".
002600             88  WK-C-PAY-REJECTED       VALUE "R".
002700         10  WK-C-PAY-TBL-APR-DT     PIC 9(08).
002800
002900 01  WK-C-PAYMENT-KEYS REDEFINES WK-C-PAYMENT-TABLE.
003000     05  FILLER                     PIC 9(03).
003100     05  WK-C-PAY-KEY-ENTRY OCCURS 100 TIMES.
003200         10  WK-C-PAY-KEY            PIC X(10).
003300         10  FILLER                  PIC X(44).
003400
003500*-----------------------------------------------------------*
003600* WK-C-VPAY-OPTION VALUES - 1 CREATE, 2 SUBMIT, 3 APPROVE,
003700* 4 REJECT.
003800*-----------------------------------------------------------*
003900 01  WK-C-VPAY-RECORD.
004000     05  WK-C-VPAY-OPTION           PIC 9(01) COMP.
004100     05  WK-C-VPAY-FOUND            PIC X(01).
004200         88  WK-C-VPAY-IS-FOUND         VALUE "Y".
004300     05  WK-C-VPAY-ERROR-CD         PIC X(07).
004400     05  WK-C-VPAY-I-ID             PIC X(10).
004500     05  WK-C-VPAY-I-ORD-ID         PIC X(10).
004600     05  WK-C-VPAY-I-AMOUNT         PIC S9(9)V99.
004700     05  WK-C-VPAY-I-PAYEE          PIC X(20).
004800     05  WK-C-VPAY-I-RUN-DATE       PIC 9(08).

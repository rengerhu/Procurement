000100* PCBCATM.cpybk
000200*-----------------------------------------------------------*
000300* CATEGORY MASTER - INPUT FD RECORD LAYOUT.  RECORD LENGTH
000400* IS 80 CHARACTERS, FIXED, ONE CATEGORY PER LINE.  COPIED
000500* INTO PCBMAIN'S FILE SECTION ONLY - SEE PCBCATT.cpybk FOR
000600* THE IN-MEMORY TABLE THIS FEEDS.
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------*
001000* PNS 14/03/1986 - INITIAL VERSION.                               PNS0386 
001100* PNS 22/07/1994 - EXPAND CAT-NAME FROM 20 TO 30 BYTES.           PNS0794 
001200*-----------------------------------------------------------*
001300     05  CAT-MASTER-RECORD          PIC X(80).
001400     05  CAT-MASTER-RECORD-R REDEFINES CAT-MASTER-RECORD.
001500         10  CAT-ID                 PIC X(10).
001600         10  CAT-NAME                PIC X(30).
001700         10  CAT-DESC                 PIC X(40).

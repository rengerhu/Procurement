000100* PCBLMST.cpybk
000200*-----------------------------------------------------------*
000300* CALL COMMUNICATION AREAS FOR THE THREE MASTER-DATA AND
000400* BUDGET-CONTROLLER SUBPROGRAMS (PCBVCAT, PCBVITM, PCBVBUD).
000500* ONE AREA PER SUBPROGRAM, BUILT AND CLEARED BY THE CALLER
000600* IMMEDIATELY BEFORE EACH CALL.
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------*
001000* PNS 14/03/1986 - INITIAL VERSION, VCAT AND VITM ONLY.           PNS0386 
001100* DJF 02/04/1986 - ADD VBUD AREA FOR THE BUDGET                   DJF0486 
001200*                  CONTROLLER CALLS.
001300* BHS 30/01/2004 - REQ#PB-2207 ADD CHECK-AVAIL/RESERVE/           BHS0104 
001400*                  RELEASE/SPEND OPTIONS TO THE VBUD AREA.
001500*-----------------------------------------------------------*
001600* WK-C-VCAT-OPTION VALUES - 1 ADD A NEW CATEGORY, 2 LOOK UP
001700* AN EXISTING CATEGORY BY WK-C-VCAT-I-ID.
001800*-----------------------------------------------------------*
001900 01  WK-C-VCAT-RECORD.
002000     05  WK-C-VCAT-OPTION           PIC 9(01) COMP.
002100     05  WK-C-VCAT-FOUND            PIC X(01).
002200         88  WK-C-VCAT-IS-FOUND         VALUE "Y".
002300     05  WK-C-VCAT-ERROR-CD         PIC X(07).
002400     05  WK-C-VCAT-I-ID             PIC X(10).
002500     05  WK-C-VCAT-I-NAME           PIC X(30).
002600     05  WK-C-VCAT-I-DESC           PIC X(40).
002700     05  WK-C-VCAT-O-NAME           PIC X(30).
002800
002900*-----------------------------------------------------------*
003000* WK-C-VITM-OPTION VALUES - 1 ADD A NEW ITEM, 2 LOOK UP AN
003100* EXISTING ITEM BY WK-C-VITM-I-ID.
003200*-----------------------------------------------------------*
003300 01  WK-C-VITM-RECORD.
003400     05  WK-C-VITM-OPTION           PIC 9(01) COMP.
003500     05  WK-C-VITM-FOUND            PIC X(01).
003600         88  WK-C-VITM-IS-FOUND         VALUE "Y".
003700     05  WK-C-VITM-ERROR-CD         PIC X(07).
003800     05  WK-C-VITM-I-ID             PIC X(10).
003900     05  WK-C-VITM-I-CAT-ID         PIC X(10).
004000     05  WK-C-VITM-I-NAME           PIC X(30).
004100     05  WK-C-VITM-I-COST           PIC S9(7)V99.
004200     05  WK-C-VITM-I-DESC           PIC X(40).
004300     05  WK-C-VITM-O-CAT-ID         PIC X(10).
004400     05  WK-C-VITM-O-COST           PIC S9(7)V99.
004500
004600*-----------------------------------------------------------*
004700* WK-C-VBUD-OPTION VALUES -
004800*   1 CONFIGURE A NEW BUDGET
004900*   2 LOOK UP BY BUDGET ID
005000*   3 LOOK UP BY CATEGORY ID (FIRST MATCH IN LOAD ORDER)
005100*   4 CHECK-AVAILABLE  (AVAILABLE >= I-AMOUNT FOR CATEGORY)
005200*   5 RESERVE   (COMMITTED += I-AMOUNT)
005300*   6 RELEASE   (COMMITTED -= I-AMOUNT; MISSING BUDGET = NOT
005400*                AN ERROR, WK-C-VBUD-FOUND COMES BACK "N")
005500*   7 SPEND      (COMMITTED -= MIN(COMMITTED,I-AMOUNT);
005600*                 SPENT += I-AMOUNT)
005700*-----------------------------------------------------------*
005800 01  WK-C-VBUD-RECORD.
005900     05  WK-C-VBUD-OPTION           PIC 9(01) COMP.
006000     05  WK-C-VBUD-FOUND            PIC X(01).
006100         88  WK-C-VBUD-IS-FOUND         VALUE "Y".
006200     05  WK-C-VBUD-ERROR-CD         PIC X(07).
006300     05  WK-C-VBUD-I-ID             PIC X(10).
006400     05  WK-C-VBUD-I-CAT-ID         PIC X(10).
006500     05  WK-C-VBUD-I-ALLOC          PIC S9(9)V99.
006600     05  WK-C-VBUD-I-AMOUNT         PIC S9(9)V99.
006700     05  WK-C-VBUD-O-ALLOC          PIC S9(9)V99.
006800     05  WK-C-VBUD-O-COMMIT         PIC S9(9)V99.
006900     05  WK-C-VBUD-O-SPENT          PIC S9(9)V99.
007000     05  WK-C-VBUD-O-AVAIL          PIC S9(9)V99.

000100* PCBCATT.cpybk
000200*-----------------------------------------------------------*
000300* IN-MEMORY CATEGORY TABLE - LOADED IN FILE ORDER, 50 MAX.
000400* BUILT BY PCBMAIN FROM THE CATEGORY MASTER FILE, THEN
000500* PASSED BY REFERENCE TO PCBVCAT AND TO ANY OTHER ROUTINE
000600* THAT MUST RESOLVE A CATEGORY-ID.
000700*-----------------------------------------------------------*
000800* AMENDMENT HISTORY:
000900*-----------------------------------------------------------*
001000* PNS 14/03/1986 - INITIAL VERSION.                               PNS0386 
001100* PNS 22/07/1994 - EXPAND CAT-NAME FROM 20 TO 30 BYTES.           PNS0794 
001200*-----------------------------------------------------------*
001300 01  WK-C-CATEGORY-TABLE.
001400     05  WK-C-CATEGORY-COUNT        PIC 9(03) COMP VALUE ZERO.
001500     05  WK-C-CATEGORY-ENTRY OCCURS 50 TIMES
001600             INDEXED BY WK-C-CATEGORY-IDX.
001700         10  WK-C-CAT-TBL-ID         PIC X(10).
001800         10  WK-C-CAT-TBL-NAME       PIC X(30).
001900         10  WK-C-CAT-TBL-DESC       PIC X(40).
002000
002100 01  WK-C-CATEGORY-KEYS REDEFINES WK-C-CATEGORY-TABLE.
002200     05  FILLER                     PIC 9(03).
002300     05  WK-C-CAT-KEY-ENTRY OCCURS 50 TIMES.
002400         10  WK-C-CAT-KEY            PIC X(10).
002500         10  FILLER                  PIC X(70).

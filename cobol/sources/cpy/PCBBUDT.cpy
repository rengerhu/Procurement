000100* PCBBUDT.cpybk
000200*-----------------------------------------------------------*
000300* IN-MEMORY BUDGET LEDGER TABLE - LOADED IN FILE ORDER,
000400* 50 MAX.  COMMITTED AND SPENT START AT ZERO AND ARE
000500* MAINTAINED BY THE BUDGET CONTROLLER (PCBVBUD) AS
000600* TRANSACTIONS ARE APPLIED.  PASSED BY REFERENCE FROM
000700* PCBMAIN TO PCBVBUD ON EVERY CALL.
000800*-----------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------*
001100* DJF 02/04/1986 - INITIAL VERSION.                               DJF0486 
001200* DJF 11/09/1996 - ADD AVAILABLE DERIVATION AT REPORT TIME.       DJF0996 
001300* BHS 30/01/2004 - REQ#PB-2207 COMMITTED/SPENT NOW CARRIED        BHS0104 
001400*                  COMP-3 TO MATCH HOUSE AMOUNT STANDARD.
001500*-----------------------------------------------------------*
001600 01  WK-C-BUDGET-TABLE.
001700     05  WK-C-BUDGET-COUNT          PIC 9(03) COMP VALUE ZERO.
001800     05  WK-C-BUDGET-ENTRY OCCURS 50 TIMES
001900             INDEXED BY WK-C-BUDGET-IDX.
002000         10  WK-C-BUD-TBL-ID         PIC X(10).
002100         10  WK-C-BUD-TBL-CAT-ID     PIC X(10).
002200         10  WK-C-BUD-TBL-ALLOC      PIC S9(9)V99 COMP-3.
002300         10  WK-C-BUD-TBL-COMMIT     PIC S9(9)V99 COMP-3.
002400         10  WK-C-BUD-TBL-SPENT      PIC S9(9)V99 COMP-3.
002500
002600 01  WK-C-BUDGET-KEYS REDEFINES WK-C-BUDGET-TABLE.
002700     05  FILLER                     PIC 9(03).
002800     05  WK-C-BUD-KEY-ENTRY OCCURS 50 TIMES.
002900         10  WK-C-BUD-KEY            PIC X(10).
003000         10  FILLER                  PIC X(10).
003100         10  FILLER                  PIC X(17).

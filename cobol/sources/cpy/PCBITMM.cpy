000100* PCBITMM.cpybk
000200*-----------------------------------------------------------*
000300* ITEM MASTER - INPUT FD RECORD LAYOUT.  RECORD LENGTH IS 99
000400* CHARACTERS, FIXED, ONE CATALOGUE ITEM PER LINE.  COPIED
000500* INTO PCBMAIN'S FILE SECTION ONLY - SEE PCBITMT.cpybk FOR
000600* THE IN-MEMORY TABLE THIS FEEDS.  ITEM-CAT-ID MUST RESOLVE
000700* AGAINST THE CATEGORY TABLE BEFORE THE ITEM IS ACCEPTED.
000800*-----------------------------------------------------------*
000900* AMENDMENT HISTORY:
001000*-----------------------------------------------------------*
001100* PNS 17/03/1986 - INITIAL VERSION.                               PNS0386 
001200* DJF 05/06/1995 - VALIDATE UNIT COST GREATER THAN ZERO           DJF0695 
001300*                  BEFORE LOAD, PER PURCHASING OFFICE.
001400*-----------------------------------------------------------*
001500     05  ITEM-MASTER-RECORD         PIC X(99).
001600     05  ITEM-MASTER-RECORD-R REDEFINES ITEM-MASTER-RECORD.
001700         10  ITEM-ID                PIC X(10).
001800         10  ITEM-CAT-ID             PIC X(10).
001900         10  ITEM-NAME                PIC X(30).
002000         10  ITEM-UNIT-COST            PIC S9(7)V99.
002100         10  ITEM-DESC                  PIC X(40).

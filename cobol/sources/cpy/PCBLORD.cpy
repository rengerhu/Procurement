000100* PCBLORD.cpybk
000200*-----------------------------------------------------------*
000300* PURCHASE ORDER - IN-MEMORY WORKING TABLE AND THE CALL
000400* COMMUNICATION AREA FOR THE ORDER WORKFLOW SUBPROGRAM
000500* (PCBVORD).  LINES ARE AN EXACT CLONE OF THE ORIGINATING
000600* REQUEST'S LINES, TAKEN AT CREATE TIME - THE BATCH NEVER
000700* SUPPLIES OVERRIDE LINES.  THE TABLE IS OWNED BY PCBMAIN
000800* AND PASSED BY REFERENCE TO PCBVORD AND AGAIN TO PCBVPAY
000900* SO PAYMENT CREATION CAN SEE THE ORIGINATING ORDER.
001000*-----------------------------------------------------------*
001100* AMENDMENT HISTORY:
001200*-----------------------------------------------------------*
001300* WRO 09/04/1986 - INITIAL VERSION.                               WRO0486 
001400* CMA 21/11/1998 - Y2K REVIEW - DATE FIELDS CONVERTED TO          CMA1198 
001500*                  9(08) CCYYMMDD, WINDOWING REMOVED.
001600*-----------------------------------------------------------*
001700 01  WK-C-ORDER-TABLE.
001800     05  WK-C-ORDER-COUNT           PIC 9(03) COMP VALUE ZERO.
001900     05  WK-C-ORDER-ENTRY OCCURS 100 TIMES
002000             INDEXED BY WK-C-ORDER-IDX.
002100         10  WK-C-ORD-TBL-ID         PIC X(10).
002200         10  WK-C-ORD-TBL-REQ-ID     PIC X(10).
002300         10  WK-C-ORD-TBL-SUPPLIER   PIC X(20).
002400         10  WK-C-ORD-TBL-STATUS     PIC X(01).
002500             88  WK-C-ORD-DRAFT          VALUE "D".
002600             88  WK-C-ORD-PENDING        VALUE "P".
002700             88  WK-C-ORD-APPROVED       VALUE "A".
002800             88  WK-C-ORD-REJECTED       VALUE "R".
002900             88  WK-C-ORD-CANCELLED      VALUE "C".
003000         10  WK-C-ORD-TBL-APR-DT     PIC 9(08).
003100         10  WK-C-ORD-TBL-LINE-CNT   PIC 9(02) COMP.
003200         10  WK-C-ORD-TBL-LINE OCCURS 10 TIMES
003300                 INDEXED BY WK-C-ORD-LIN-IDX.
003400             15  WK-C-ORD-LIN-ITEM   PIC X(10).
003500             15  WK-C-ORD-LIN-QTY    PIC 9(05) COMP.
003600             15  WK-C-ORD-LIN-PRICE  PIC S9(7)V99 COMP-3.
003700             15  WK-C-ORD-LIN-TOTAL  PIC S9(11)V99 COMP-3.
003800         10  WK-C-ORD-TBL-TOTAL-AMT  PIC S9(11)V99 COMP-3.
003900
004000 01  WK-C-ORDER-KEYS REDEFINES WK-C-ORDER-TABLE.
004100     05  FILLER                     PIC 9(03).
004200     05  WK-C-ORD-KEY-ENTRY OCCURS 100 TIMES.
004300         10  WK-C-ORD-KEY            PIC X(10).
004400         10  FILLER                  PIC X(271).
004500
004600*-----------------------------------------------------------*
004700* WK-C-VORD-OPTION VALUES - 1 CREATE, 2 SUBMIT, 3 APPROVE,
004800* 4 REJECT.  WK-C-VORD-O-CAT-CNT AND THE CAT-ENTRY TABLE ARE
004900* SET ON APPROVE ONLY, RE-DERIVED FROM THE ORIGINATING
005000* REQUEST'S LINES (NOT THE ORDER'S OWN LINES), FOR PCBMAIN
005100* TO DRIVE THE BUDGET CONTROLLER'S SPEND OPERATION.
005200*-----------------------------------------------------------*
005300 01  WK-C-VORD-RECORD.
005400     05  WK-C-VORD-OPTION           PIC 9(01) COMP.
005500     05  WK-C-VORD-FOUND            PIC X(01).
005600         88  WK-C-VORD-IS-FOUND         VALUE "Y".
005700     05  WK-C-VORD-ERROR-CD         PIC X(07).
005800     05  WK-C-VORD-I-ID             PIC X(10).
005900     05  WK-C-VORD-I-REQ-ID         PIC X(10).
006000     05  WK-C-VORD-I-SUPPLIER       PIC X(20).
006100     05  WK-C-VORD-I-RUN-DATE       PIC 9(08).
006200     05  WK-C-VORD-O-TOTAL-AMT      PIC S9(11)V99 COMP-3.
006300     05  WK-C-VORD-O-CAT-CNT        PIC 9(02) COMP.
006400     05  WK-C-VORD-O-CAT-ENTRY OCCURS 50 TIMES
006500             INDEXED BY WK-C-VORD-CAT-IDX.
006600         10  WK-C-VORD-O-CAT-ID     PIC X(10).
006700         10  WK-C-VORD-O-CAT-AMT    PIC S9(11)V99 COMP-3.

000100* PCBLDGM.cpybk
000200*-----------------------------------------------------------*
000300* BUDGET LEDGER REPORT RECORD - ONE LINE PER BUDGET, WRITTEN
000400* IN LOAD ORDER, FOLLOWED BY A GRAND-TOTAL LINE.  COPIED
000500* INTO PCBMAIN'S FILE SECTION FOR THE LEDGER OUTPUT FILE.
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* DJF 11/09/1996 - INITIAL VERSION, SPLIT OFF PCBBUDM TO          DJF0996 
001000*                  CARRY THE END-OF-RUN REPORT LAYOUT ALONE.
001100*-----------------------------------------------------------*
001200     05  LDG-ID                     PIC X(10).
001300     05  FILLER                     PIC X(02).
001400     05  LDG-CAT-ID                 PIC X(10).
001500     05  FILLER                     PIC X(02).
001600     05  LDG-ALLOCATED              PIC -(7)9.99.
001700     05  FILLER                     PIC X(02).
001800     05  LDG-COMMITTED              PIC -(7)9.99.
001900     05  FILLER                     PIC X(02).
002000     05  LDG-SPENT                  PIC -(7)9.99.
002100     05  FILLER                     PIC X(02).
002200     05  LDG-AVAILABLE              PIC -(7)9.99.
002300     05  FILLER                     PIC X(03).

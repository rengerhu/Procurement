000100* PCBCMWS.cpybk
000200*-----------------------------------------------------------*
000300* COMMON WORKING STORAGE - SHARED FILE STATUS / CONDITION
000400* NAMES AND BATCH RUN-DATE AREA.  COPIED INTO EVERY PCBxxxx
000500* PROGRAM IN THE PROCUREMENT APPROVAL BATCH.
000600*-----------------------------------------------------------*
000700* AMENDMENT HISTORY:
000800*-----------------------------------------------------------*
000900* WRO 12/03/1986 - INITIAL VERSION.                               WRO0386 
001000* DJF 19/11/1991 - ADD WK-C-DUPLICATE-KEY CONDITION FOR           DJF1191 
001100*                  REPOSITORY DUPLICATE-ID REJECTS.
001200* KTL 03/02/1999 - Y2K - RUN-DATE EXPANDED TO CCYYMMDD.           KTL0299 
001300* BHS 14/08/2003 - REQ#PB-2207 ADD WK-C-NO-BUDGET AND             BHS0803 
001400*                  WK-C-INSUFF-FUNDS CONDITIONS FOR THE
001500*                  BUDGET CONTROLLER REASON TEXT.
001600*-----------------------------------------------------------*
001700 01  WK-C-COMMON-AREA.
001800     05  WK-C-FILE-STATUS         PIC XX.
001900         88  WK-C-SUCCESSFUL               VALUE "00".
002000         88  WK-C-AT-END                   VALUE "10".
002100         88  WK-C-DUPLICATE-KEY            VALUE "22".
002200         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002300     05  WK-C-RULE-SWITCH          PIC X(01).
002400         88  WK-C-RULE-OK                  VALUE "Y".
002500         88  WK-C-RULE-FAILED              VALUE "N".
002600         88  WK-C-NO-BUDGET                VALUE "B".
002700         88  WK-C-INSUFF-FUNDS             VALUE "F".
002800     05  FILLER                    PIC X(07).
002900
003000 01  WK-C-RUN-DATE                 PIC 9(08) VALUE ZERO.
003100 01  WK-C-RUN-DATE-X REDEFINES WK-C-RUN-DATE.
003200     05  WK-C-RUN-CCYY             PIC 9(04).
003300     05  WK-C-RUN-MM               PIC 9(02).
003400     05  WK-C-RUN-DD               PIC 9(02).
003500
003600 01  WK-C-RUN-TIME                 PIC 9(06) VALUE ZERO.
003700 01  WK-C-RUN-TIME-X REDEFINES WK-C-RUN-TIME.
003800     05  WK-C-RUN-HH               PIC 9(02).
003900     05  WK-C-RUN-MN               PIC 9(02).
004000     05  WK-C-RUN-SS               PIC 9(02).
004100
004200 01  WK-C-LITERALS.
004300     05  C-ACCEPTED                PIC X(08) VALUE "ACCEPTED".
004400     05  C-REJECTED                PIC X(08) VALUE "REJECTED".
004500     05  C-REASON-DUP              PIC X(30) VALUE
004600         "DUPLICATE KEY ON MASTER FILE".
004700     05  C-REASON-NO-CAT           PIC X(30) VALUE
004800         "CATEGORY NOT ON FILE".
004900     05  C-REASON-NO-BUD           PIC X(40) VALUE
005000         "NO BUDGET DEFINED FOR CATEGORY".
005100     05  C-REASON-FUNDS            PIC X(40) VALUE
005200         "INSUFFICIENT FUNDS".
005300     05  FILLER                    PIC X(10).

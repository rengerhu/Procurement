000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVCAT.
000500 AUTHOR.          PHILIPPA N SOONG.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    14 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ADD A NEW PRODUCT
001200*               CATEGORY TO THE IN-MEMORY CATEGORY TABLE, OR
001300*               TO LOOK UP AN EXISTING CATEGORY BY ITS KEY.
001400*               DUPLICATE CATEGORY KEYS ARE REJECTED ON ADD.
001500*
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900*|USER    |DATE      | TAG      | DESCRIPTION                    |
002000*-----------------------------------------------------------------
002100* PNS     | 14/03/86 | PNS0386  | INITIAL VERSION.
002200* PNS     | 22/07/94 | PNS0794  | WIDEN CAT-NAME TO 30 BYTES TO
002300*         |          |          | MATCH THE NEW CATALOGUE MASTER.
002400* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - NO DATE FIELDS IN
002500*         |          |          | THIS AREA, NO CHANGE REQUIRED.
002600* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 REVIEWED - CATEGORY
002700*         |          |          | LOOKUP UNCHANGED BY THE BUDGET
002800*         |          |          | CONTROLLER PROJECT, SIGNED OFF.
002900*=================================================================
003000*
003100 EJECT
003200***********************
003300 ENVIRONMENT DIVISION.
003400***********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700*
004800 WORKING-STORAGE SECTION.
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM PCBVCAT **".
005100*
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-C-COMMON.
005400     COPY PCBCMWS.
005500*
005600*****************
005700 LINKAGE SECTION.
005800*****************
005900     COPY PCBLMST.
006000     COPY PCBCATT.
006100*
006200     EJECT
006300**************************************************************
006400 PROCEDURE DIVISION USING WK-C-VCAT-RECORD
006500                           WK-C-CATEGORY-TABLE.
006600**************************************************************
006700 MAIN-MODULE.
006800*
006900     PERFORM A000-PROCESS-CALLED-ROUTINE
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007100     GO TO END-PROGRAM.
007200*
007300*----------------------------------------------------------------*
007400 A000-PROCESS-CALLED-ROUTINE.
007500*----------------------------------------------------------------*
007600     MOVE "N"                TO WK-C-VCAT-FOUND.
007700     MOVE SPACES              TO WK-C-VCAT-ERROR-CD
007800                                  WK-C-VCAT-O-NAME.
007900*
008000     EVALUATE WK-C-VCAT-OPTION
008100        WHEN 1
008200           PERFORM B100-ADD-CATEGORY
008300              THRU B199-ADD-CATEGORY-EX
008400        WHEN 2
008500           PERFORM B200-LOOKUP-CATEGORY
008600              THRU B299-LOOKUP-CATEGORY-EX
008700        WHEN OTHER
008800           MOVE "BADOPT1"    TO WK-C-VCAT-ERROR-CD
008900 END-EVALUATE.
009000*
009100*----------------------------------------------------------------*
009200 A099-PROCESS-CALLED-ROUTINE-EX.
009300*----------------------------------------------------------------*
009400 EXIT.
009500*
009600*----------------------------------------------------------------*
009700 B100-ADD-CATEGORY.
009800*----------------------------------------------------------------*
009900     SET WK-C-CATEGORY-IDX    TO 1.
010000     SEARCH WK-C-CATEGORY-ENTRY
010100        AT END
010200           PERFORM C100-STORE-NEW-CATEGORY
010300              THRU C199-STORE-NEW-CATEGORY-EX
010400        WHEN WK-C-CAT-TBL-ID (WK-C-CATEGORY-IDX) =
010500                WK-C-VCAT-I-ID
010600           MOVE "DUPCAT1"    TO WK-C-VCAT-ERROR-CD
010700 END-SEARCH.
010800*
010900*----------------------------------------------------------------*
011000 B199-ADD-CATEGORY-EX.
011100*----------------------------------------------------------------*
011200 EXIT.
011300*
011400*----------------------------------------------------------------*
011500 C100-STORE-NEW-CATEGORY.
011600*----------------------------------------------------------------*
011700     IF WK-C-CATEGORY-COUNT NOT < 50
011800        MOVE "TBLFUL1"       TO WK-C-VCAT-ERROR-CD
011900        GO TO C199-STORE-NEW-CATEGORY-EX
012000 END-IF.
012100*
012200     ADD 1                    TO WK-C-CATEGORY-COUNT.
012300     SET WK-C-CATEGORY-IDX    TO WK-C-CATEGORY-COUNT.
012400     MOVE WK-C-VCAT-I-ID      TO
012500          WK-C-CAT-TBL-ID (WK-C-CATEGORY-IDX).
012600     MOVE WK-C-VCAT-I-NAME    TO
012700          WK-C-CAT-TBL-NAME (WK-C-CATEGORY-IDX).
012800     MOVE WK-C-VCAT-I-DESC    TO
012900          WK-C-CAT-TBL-DESC (WK-C-CATEGORY-IDX).
013000*
013100*----------------------------------------------------------------*
013200 C199-STORE-NEW-CATEGORY-EX.
013300*----------------------------------------------------------------*
013400 EXIT.
013500*
013600*----------------------------------------------------------------*
013700 B200-LOOKUP-CATEGORY.
013800*----------------------------------------------------------------*
013900     SET WK-C-CATEGORY-IDX    TO 1.
014000     SEARCH WK-C-CATEGORY-ENTRY
014100        AT END
014200           MOVE "NOTFND1"    TO WK-C-VCAT-ERROR-CD
014300        WHEN WK-C-CAT-TBL-ID (WK-C-CATEGORY-IDX) =
014400                WK-C-VCAT-I-ID
014500           MOVE "Y"          TO WK-C-VCAT-FOUND
014600           MOVE WK-C-CAT-TBL-NAME (WK-C-CATEGORY-IDX)
014700                              TO WK-C-VCAT-O-NAME
014800 END-SEARCH.
014900*
015000*----------------------------------------------------------------*
015100 B299-LOOKUP-CATEGORY-EX.
015200*----------------------------------------------------------------*
015300 EXIT.
015400*
015500 END-PROGRAM.
015600     EXIT PROGRAM.

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVREQ.
000500 AUTHOR.          WALTER R OSEI.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    09 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT OWNS THE PURCHASE
001200*               REQUEST WORKING TABLE AND ITS STATUS TRANSITIONS
001300*               - DRAFT, SUBMITTED, APPROVED, REJECTED AND
001400*               CANCELLED.  THE APPROVAL TRANSITION IS SPLIT
001500*               INTO A CHECK STEP AND A COMMIT STEP SO THE
001600*               CALLER CAN RUN THE BUDGET AFFORDABILITY CHECK
001700*               BEFORE THE STATUS IS ACTUALLY CHANGED.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200*|USER    |DATE      | TAG      | DESCRIPTION                    |
002300*-----------------------------------------------------------------
002400* WRO     | 09/04/86 | WRO0486  | INITIAL VERSION - CREATE, SUBMIT
002500*         |          |          | REJECT AND APPROVE ONLY.
002600* WRO     | 14/01/91 | WRO0191  | WIDEN JUSTIFICATION TO 40 BYTES
002700*         |          |          | PER PURCHASING OFFICE REQUEST.
002800* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - DATE FIELDS NOW
002900*         |          |          | 9(08) CCYYMMDD, WINDOWING
003000*         |          |          | REMOVED.
003100* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 SPLIT APPROVE INTO
003200*         |          |          | CHECK-APPROVAL AND COMMIT-
003300*         |          |          | APPROVAL, AND ADD CANCEL.
003400*=================================================================
003500*
003600 EJECT
003700***********************
003800 ENVIRONMENT DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM PCBVREQ **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY PCBCMWS.
006000*
006100     COPY PCBLTOT.
006200*
006300 77  WK-C-ENTRY-FOUND-SW             PIC X(01).
006400     88  WK-C-ENTRY-WAS-FOUND            VALUE "Y".
006500 77  WK-N-SUB-IDX                    PIC 9(02) COMP.
006600*
006700*****************
006800 LINKAGE SECTION.
006900*****************
007000     COPY PCBLREQ.
007100     COPY PCBITMT.
007200*
007300     EJECT
007400**************************************************************
007500 PROCEDURE DIVISION USING WK-C-VREQ-RECORD
007600                           WK-C-REQUEST-TABLE
007700                           WK-C-ITEM-TABLE.
007800**************************************************************
007900 MAIN-MODULE.
008000*
008100     PERFORM A000-PROCESS-CALLED-ROUTINE
008200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008300     GO TO END-PROGRAM.
008400*
008500*----------------------------------------------------------------*
008600 A000-PROCESS-CALLED-ROUTINE.
008700*----------------------------------------------------------------*
008800     MOVE "N"                TO WK-C-VREQ-FOUND.
008900     MOVE SPACES              TO WK-C-VREQ-ERROR-CD.
009000     MOVE ZERO                TO WK-C-VREQ-O-TOTAL-AMT
009100                                  WK-C-VREQ-O-CAT-CNT.
009200*
009300     EVALUATE WK-C-VREQ-OPTION
009400        WHEN 1
009500           PERFORM B100-CREATE-REQUEST
009600              THRU B199-CREATE-REQUEST-EX
009700        WHEN 2
009800           PERFORM B200-SUBMIT-REQUEST
009900              THRU B299-SUBMIT-REQUEST-EX
010000        WHEN 3
010100           PERFORM B300-REJECT-REQUEST
010200              THRU B399-REJECT-REQUEST-EX
010300        WHEN 4
010400           PERFORM B400-CHECK-APPROVAL
010500              THRU B499-CHECK-APPROVAL-EX
010600        WHEN 5
010700           PERFORM B500-COMMIT-APPROVAL
010800              THRU B599-COMMIT-APPROVAL-EX
010900        WHEN 6
011000           PERFORM B600-CANCEL-REQUEST
011100              THRU B699-CANCEL-REQUEST-EX
011200        WHEN OTHER
011300           MOVE "BADOPT1"    TO WK-C-VREQ-ERROR-CD
011400 END-EVALUATE.
011500*
011600*----------------------------------------------------------------*
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800*----------------------------------------------------------------*
011900 EXIT.
012000*
012100*----------------------------------------------------------------*
012200 B100-CREATE-REQUEST.
012300*----------------------------------------------------------------*
012400     IF WK-C-VREQ-I-LINE-CNT NOT NUMERIC
012500           OR WK-C-VREQ-I-LINE-CNT = ZERO
012600           OR WK-C-VREQ-I-LINE-CNT > 10
012700        MOVE "BADLIN1"       TO WK-C-VREQ-ERROR-CD
012800        GO TO B199-CREATE-REQUEST-EX
012900 END-IF.
013000*
013100     PERFORM C100-VALIDATE-ONE-LINE
013200        THRU C199-VALIDATE-ONE-LINE-EX
013300        VARYING WK-N-SUB-IDX FROM 1 BY 1
013400           UNTIL WK-N-SUB-IDX > WK-C-VREQ-I-LINE-CNT
013500              OR WK-C-VREQ-ERROR-CD NOT = SPACES.
013600     IF WK-C-VREQ-ERROR-CD NOT = SPACES
013700        GO TO B199-CREATE-REQUEST-EX
013800 END-IF.
013900*
014000     PERFORM C200-CALL-TOTALLING-UTILITY
014100        THRU C299-CALL-TOTALLING-UTILITY-EX.
014200     IF NOT WK-C-VTOT-ITEMS-OK
014300        MOVE "NOITM01"       TO WK-C-VREQ-ERROR-CD
014400        GO TO B199-CREATE-REQUEST-EX
014500 END-IF.
014600*
014700     PERFORM D100-FIND-REQUEST-INDEX
014800        THRU D199-FIND-REQUEST-INDEX-EX.
014900     IF NOT WK-C-ENTRY-WAS-FOUND
015000        IF WK-C-REQUEST-COUNT NOT < 100
015100           MOVE "TBLFUL1"    TO WK-C-VREQ-ERROR-CD
015200           GO TO B199-CREATE-REQUEST-EX
015300 END-IF
015400        ADD 1                TO WK-C-REQUEST-COUNT
015500        SET WK-C-REQUEST-IDX TO WK-C-REQUEST-COUNT
015600 END-IF.
015700*
015800     PERFORM E100-STORE-REQUEST
015900        THRU E199-STORE-REQUEST-EX.
016000     MOVE "Y"                TO WK-C-VREQ-FOUND.
016100     MOVE WK-C-VTOT-GRAND-TOTAL TO WK-C-VREQ-O-TOTAL-AMT.
016200*
016300*----------------------------------------------------------------*
016400 B199-CREATE-REQUEST-EX.
016500*----------------------------------------------------------------*
016600 EXIT.
016700*
016800*----------------------------------------------------------------*
016900 C100-VALIDATE-ONE-LINE.
017000*----------------------------------------------------------------*
017100     IF WK-C-VREQ-LIN-QTY (WK-N-SUB-IDX) NOT > ZERO
017200           OR WK-C-VREQ-LIN-PRICE (WK-N-SUB-IDX) NOT > ZERO
017300        MOVE "BADLIN1"       TO WK-C-VREQ-ERROR-CD
017400 END-IF.
017500*
017600*----------------------------------------------------------------*
017700 C199-VALIDATE-ONE-LINE-EX.
017800*----------------------------------------------------------------*
017900 EXIT.
018000*
018100*----------------------------------------------------------------*
018200 C200-CALL-TOTALLING-UTILITY.
018300*----------------------------------------------------------------*
018400     MOVE WK-C-VREQ-I-LINE-CNT TO WK-C-VTOT-LINE-CNT.
018500     PERFORM C210-COPY-ONE-LINE-IN
018600        THRU C219-COPY-ONE-LINE-IN-EX
018700        VARYING WK-N-SUB-IDX FROM 1 BY 1
018800           UNTIL WK-N-SUB-IDX > WK-C-VREQ-I-LINE-CNT.
018900     CALL "PCBXTOT"           USING WK-C-VTOT-RECORD
019000                                     WK-C-ITEM-TABLE.
019100*
019200*----------------------------------------------------------------*
019300 C299-CALL-TOTALLING-UTILITY-EX.
019400*----------------------------------------------------------------*
019500 EXIT.
019600*
019700*----------------------------------------------------------------*
019800 C210-COPY-ONE-LINE-IN.
019900*----------------------------------------------------------------*
020000     MOVE WK-C-VREQ-LIN-ITEM-ID (WK-N-SUB-IDX) TO
020100          WK-C-VTOT-LIN-ITEM-ID (WK-N-SUB-IDX).
020200     MOVE WK-C-VREQ-LIN-QTY (WK-N-SUB-IDX) TO
020300          WK-C-VTOT-LIN-QTY (WK-N-SUB-IDX).
020400     MOVE WK-C-VREQ-LIN-PRICE (WK-N-SUB-IDX) TO
020500          WK-C-VTOT-LIN-PRICE (WK-N-SUB-IDX).
020600*
020700*----------------------------------------------------------------*
020800 C219-COPY-ONE-LINE-IN-EX.
020900*----------------------------------------------------------------*
021000 EXIT.
021100*
021200*----------------------------------------------------------------*
021300 D100-FIND-REQUEST-INDEX.
021400*----------------------------------------------------------------*
021500     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
021600     SET WK-C-REQUEST-IDX     TO 1.
021700     SEARCH WK-C-REQUEST-ENTRY
021800        AT END
021900           CONTINUE
022000        WHEN WK-C-REQ-TBL-ID (WK-C-REQUEST-IDX) =
022100                WK-C-VREQ-I-ID
022200           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
022300 END-SEARCH.
022400*
022500*----------------------------------------------------------------*
022600 D199-FIND-REQUEST-INDEX-EX.
022700*----------------------------------------------------------------*
022800 EXIT.
022900*
023000*----------------------------------------------------------------*
023100 E100-STORE-REQUEST.
023200*----------------------------------------------------------------*
023300     MOVE WK-C-VREQ-I-ID      TO
023400          WK-C-REQ-TBL-ID (WK-C-REQUEST-IDX).
023500     MOVE WK-C-VREQ-I-REQUESTER TO
023600          WK-C-REQ-TBL-REQUESTER (WK-C-REQUEST-IDX).
023700     MOVE WK-C-VREQ-I-JUSTIF  TO
023800          WK-C-REQ-TBL-JUSTIF (WK-C-REQUEST-IDX).
023900     MOVE "D"                 TO
024000          WK-C-REQ-TBL-STATUS (WK-C-REQUEST-IDX).
024100     MOVE ZERO                 TO
024200          WK-C-REQ-TBL-SUB-DT (WK-C-REQUEST-IDX)
024300          WK-C-REQ-TBL-APR-DT (WK-C-REQUEST-IDX)
024400          WK-C-REQ-TBL-REJ-DT (WK-C-REQUEST-IDX).
024500     MOVE WK-C-VREQ-I-LINE-CNT TO
024600          WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX).
024700     MOVE WK-C-VTOT-GRAND-TOTAL TO
024800          WK-C-REQ-TBL-TOTAL-AMT (WK-C-REQUEST-IDX).
024900     PERFORM E110-STORE-ONE-LINE
025000        THRU E119-STORE-ONE-LINE-EX
025100        VARYING WK-N-SUB-IDX FROM 1 BY 1
025200           UNTIL WK-N-SUB-IDX > WK-C-VREQ-I-LINE-CNT.
025300*
025400*----------------------------------------------------------------*
025500 E199-STORE-REQUEST-EX.
025600*----------------------------------------------------------------*
025700 EXIT.
025800*
025900*----------------------------------------------------------------*
026000 E110-STORE-ONE-LINE.
026100*----------------------------------------------------------------*
026200     MOVE WK-C-VREQ-LIN-ITEM-ID (WK-N-SUB-IDX) TO
026300          WK-C-REQ-LIN-ITEM (WK-C-REQUEST-IDX WK-N-SUB-IDX).
026400     MOVE WK-C-VREQ-LIN-QTY (WK-N-SUB-IDX) TO
026500          WK-C-REQ-LIN-QTY (WK-C-REQUEST-IDX WK-N-SUB-IDX).
026600     MOVE WK-C-VREQ-LIN-PRICE (WK-N-SUB-IDX) TO
026700          WK-C-REQ-LIN-PRICE (WK-C-REQUEST-IDX WK-N-SUB-IDX).
026800     COMPUTE WK-C-REQ-LIN-TOTAL (WK-C-REQUEST-IDX WK-N-SUB-IDX) =
026900           WK-C-VREQ-LIN-QTY (WK-N-SUB-IDX) *
027000           WK-C-VREQ-LIN-PRICE (WK-N-SUB-IDX).
027100*
027200*----------------------------------------------------------------*
027300 E119-STORE-ONE-LINE-EX.
027400*----------------------------------------------------------------*
027500 EXIT.
027600*
027700*----------------------------------------------------------------*
027800 B200-SUBMIT-REQUEST.
027900*----------------------------------------------------------------*
028000     PERFORM D100-FIND-REQUEST-INDEX
028100        THRU D199-FIND-REQUEST-INDEX-EX.
028200     IF NOT WK-C-ENTRY-WAS-FOUND
028300        MOVE "NOTFND1"       TO WK-C-VREQ-ERROR-CD
028400        GO TO B299-SUBMIT-REQUEST-EX
028500 END-IF.
028600*
028700     IF NOT WK-C-REQ-DRAFT (WK-C-REQUEST-IDX)
028800        MOVE "BADST01"       TO WK-C-VREQ-ERROR-CD
028900        GO TO B299-SUBMIT-REQUEST-EX
029000 END-IF.
029100*
029200     MOVE "S"                TO
029300          WK-C-REQ-TBL-STATUS (WK-C-REQUEST-IDX).
029400     MOVE WK-C-VREQ-I-RUN-DATE TO
029500          WK-C-REQ-TBL-SUB-DT (WK-C-REQUEST-IDX).
029600     MOVE "Y"                TO WK-C-VREQ-FOUND.
029700*
029800*----------------------------------------------------------------*
029900 B299-SUBMIT-REQUEST-EX.
030000*----------------------------------------------------------------*
030100 EXIT.
030200*
030300*----------------------------------------------------------------*
030400 B300-REJECT-REQUEST.
030500*----------------------------------------------------------------*
030600     PERFORM D100-FIND-REQUEST-INDEX
030700        THRU D199-FIND-REQUEST-INDEX-EX.
030800     IF NOT WK-C-ENTRY-WAS-FOUND
030900        MOVE "NOTFND1"       TO WK-C-VREQ-ERROR-CD
031000        GO TO B399-REJECT-REQUEST-EX
031100 END-IF.
031200*
031300     IF NOT WK-C-REQ-SUBMITTED (WK-C-REQUEST-IDX)
031400        MOVE "BADST01"       TO WK-C-VREQ-ERROR-CD
031500        GO TO B399-REJECT-REQUEST-EX
031600 END-IF.
031700*
031800     MOVE "R"                TO
031900          WK-C-REQ-TBL-STATUS (WK-C-REQUEST-IDX).
032000     MOVE WK-C-VREQ-I-RUN-DATE TO
032100          WK-C-REQ-TBL-REJ-DT (WK-C-REQUEST-IDX).
032200     MOVE "Y"                TO WK-C-VREQ-FOUND.
032300*
032400*----------------------------------------------------------------*
032500 B399-REJECT-REQUEST-EX.
032600*----------------------------------------------------------------*
032700 EXIT.
032800*
032900*----------------------------------------------------------------*
033000 B400-CHECK-APPROVAL.
033100*----------------------------------------------------------------*
033200     PERFORM D100-FIND-REQUEST-INDEX
033300        THRU D199-FIND-REQUEST-INDEX-EX.
033400     IF NOT WK-C-ENTRY-WAS-FOUND
033500        MOVE "NOTFND1"       TO WK-C-VREQ-ERROR-CD
033600        GO TO B499-CHECK-APPROVAL-EX
033700 END-IF.
033800*
033900     IF NOT WK-C-REQ-SUBMITTED (WK-C-REQUEST-IDX)
034000        MOVE "BADST01"       TO WK-C-VREQ-ERROR-CD
034100        GO TO B499-CHECK-APPROVAL-EX
034200 END-IF.
034300*
034400     PERFORM F100-RESOLVE-STORED-LINES
034500        THRU F199-RESOLVE-STORED-LINES-EX.
034600     MOVE "Y"                TO WK-C-VREQ-FOUND.
034700*
034800*----------------------------------------------------------------*
034900 B499-CHECK-APPROVAL-EX.
035000*----------------------------------------------------------------*
035100 EXIT.
035200*
035300*----------------------------------------------------------------*
035400 B500-COMMIT-APPROVAL.
035500*----------------------------------------------------------------*
035600     PERFORM D100-FIND-REQUEST-INDEX
035700        THRU D199-FIND-REQUEST-INDEX-EX.
035800     IF NOT WK-C-ENTRY-WAS-FOUND
035900        MOVE "NOTFND1"       TO WK-C-VREQ-ERROR-CD
036000        GO TO B599-COMMIT-APPROVAL-EX
036100 END-IF.
036200*
036300     IF NOT WK-C-REQ-SUBMITTED (WK-C-REQUEST-IDX)
036400        MOVE "BADST01"       TO WK-C-VREQ-ERROR-CD
036500        GO TO B599-COMMIT-APPROVAL-EX
036600 END-IF.
036700*
036800     MOVE "A"                TO
036900          WK-C-REQ-TBL-STATUS (WK-C-REQUEST-IDX).
037000     MOVE WK-C-VREQ-I-RUN-DATE TO
037100          WK-C-REQ-TBL-APR-DT (WK-C-REQUEST-IDX).
037200     MOVE "Y"                TO WK-C-VREQ-FOUND.
037300*
037400*----------------------------------------------------------------*
037500 B599-COMMIT-APPROVAL-EX.
037600*----------------------------------------------------------------*
037700 EXIT.
037800*
037900*----------------------------------------------------------------*
038000 B600-CANCEL-REQUEST.
038100*----------------------------------------------------------------*
038200     PERFORM D100-FIND-REQUEST-INDEX
038300        THRU D199-FIND-REQUEST-INDEX-EX.
038400     IF NOT WK-C-ENTRY-WAS-FOUND
038500        MOVE "NOTFND1"       TO WK-C-VREQ-ERROR-CD
038600        GO TO B699-CANCEL-REQUEST-EX
038700 END-IF.
038800*
038900     IF NOT WK-C-REQ-APPROVED (WK-C-REQUEST-IDX)
039000        MOVE "BADST01"       TO WK-C-VREQ-ERROR-CD
039100        GO TO B699-CANCEL-REQUEST-EX
039200 END-IF.
039300*
039400     PERFORM F100-RESOLVE-STORED-LINES
039500        THRU F199-RESOLVE-STORED-LINES-EX.
039600     MOVE "C"                TO
039700          WK-C-REQ-TBL-STATUS (WK-C-REQUEST-IDX).
039800     MOVE WK-C-VREQ-I-RUN-DATE TO
039900          WK-C-REQ-TBL-REJ-DT (WK-C-REQUEST-IDX).
040000     MOVE "Y"                TO WK-C-VREQ-FOUND.
040100*
040200*----------------------------------------------------------------*
040300 B699-CANCEL-REQUEST-EX.
040400*----------------------------------------------------------------*
040500 EXIT.
040600*
040700*----------------------------------------------------------------*
040800 F100-RESOLVE-STORED-LINES.
040900*----------------------------------------------------------------*
041000     MOVE WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX)
041100                              TO WK-C-VTOT-LINE-CNT.
041200     PERFORM F110-COPY-STORED-LINE-OUT
041300        THRU F119-COPY-STORED-LINE-OUT-EX
041400        VARYING WK-N-SUB-IDX FROM 1 BY 1
041500           UNTIL WK-N-SUB-IDX >
041600                 WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX).
041700     CALL "PCBXTOT"           USING WK-C-VTOT-RECORD
041800                                     WK-C-ITEM-TABLE.
041900     MOVE WK-C-VTOT-GRAND-TOTAL TO WK-C-VREQ-O-TOTAL-AMT.
042000     MOVE WK-C-VTOT-CAT-CNT   TO WK-C-VREQ-O-CAT-CNT.
042100     PERFORM F120-COPY-CAT-TOTAL-OUT
042200        THRU F129-COPY-CAT-TOTAL-OUT-EX
042300        VARYING WK-N-SUB-IDX FROM 1 BY 1
042400           UNTIL WK-N-SUB-IDX > WK-C-VTOT-CAT-CNT.
042500*
042600*----------------------------------------------------------------*
042700 F199-RESOLVE-STORED-LINES-EX.
042800*----------------------------------------------------------------*
042900 EXIT.
043000*
043100*----------------------------------------------------------------*
043200 F110-COPY-STORED-LINE-OUT.
043300*----------------------------------------------------------------*
043400     MOVE WK-C-REQ-LIN-ITEM (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
043500          WK-C-VTOT-LIN-ITEM-ID (WK-N-SUB-IDX).
043600     MOVE WK-C-REQ-LIN-QTY (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
043700          WK-C-VTOT-LIN-QTY (WK-N-SUB-IDX).
043800     MOVE WK-C-REQ-LIN-PRICE (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
043900          WK-C-VTOT-LIN-PRICE (WK-N-SUB-IDX).
044000*
044100*----------------------------------------------------------------*
044200 F119-COPY-STORED-LINE-OUT-EX.
044300*----------------------------------------------------------------*
044400 EXIT.
044500*
044600*----------------------------------------------------------------*
044700 F120-COPY-CAT-TOTAL-OUT.
044800*----------------------------------------------------------------*
044900     MOVE WK-C-VTOT-CAT-ID (WK-N-SUB-IDX) TO
045000          WK-C-VREQ-O-CAT-ID (WK-N-SUB-IDX).
045100     MOVE WK-C-VTOT-CAT-AMOUNT (WK-N-SUB-IDX) TO
045200          WK-C-VREQ-O-CAT-AMT (WK-N-SUB-IDX).
045300*
045400*----------------------------------------------------------------*
045500 F129-COPY-CAT-TOTAL-OUT-EX.
045600*----------------------------------------------------------------*
045700 EXIT.
045800*
045900 END-PROGRAM.
046000     EXIT PROGRAM.

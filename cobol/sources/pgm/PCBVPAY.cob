000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVPAY.
000500 AUTHOR.          DEREK J FAIRWEATHER.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    11 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT OWNS THE PAYMENT
001200*               REQUEST WORKING TABLE AND ITS STATUS
001300*               TRANSITIONS - DRAFT, SUBMITTED, APPROVED AND
001400*               REJECTED.  A PAYMENT MAY ONLY BE RAISED AGAINST
001500*               AN ORDER THAT IS ALREADY APPROVED, AND ITS
001600*               AMOUNT MAY NOT EXCEED THE ORDER'S TOTAL.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*|USER    |DATE      | TAG      | DESCRIPTION                    |
002200*-----------------------------------------------------------------
002300* DJF     | 11/04/86 | DJF0486  | INITIAL VERSION.
002400* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - DATE FIELD NOW
002500*         |          |          | 9(08) CCYYMMDD, WINDOWING
002600*         |          |          | REMOVED.
002700* BHS     | 12/02/04 | BHS0204  | REQ#PB-2207 PAYMENT AMOUNT MAY
002800*         |          |          | NOT EXCEED THE ORDER TOTAL AT
002900*         |          |          | CREATE TIME.
003000* BHS     | 19/02/04 | BHS0204B | CREATE ON A REPEATED PAYMENT ID
003100*         |          |          | NOW REUSES THE EXISTING SLOT,
003200*         |          |          | SAME-ID OVERWRITE AS PRCR/POCR,
003300*         |          |          | NOT A DUPLICATE-KEY REJECT.
003400*=================================================================
003500*
003600 EJECT
003700***********************
003800 ENVIRONMENT DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM PCBVPAY **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY PCBCMWS.
006000*
006100 77  WK-C-ENTRY-FOUND-SW             PIC X(01).
006200     88  WK-C-ENTRY-WAS-FOUND            VALUE "Y".
006300*
006400*****************
006500 LINKAGE SECTION.
006600*****************
006700     COPY PCBLPAY.
006800     COPY PCBLORD.
006900*
007000     EJECT
007100**************************************************************
007200 PROCEDURE DIVISION USING WK-C-VPAY-RECORD
007300                           WK-C-PAYMENT-TABLE
007400                           WK-C-ORDER-TABLE.
007500**************************************************************
007600 MAIN-MODULE.
007700*
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     GO TO END-PROGRAM.
008100*
008200*----------------------------------------------------------------*
008300 A000-PROCESS-CALLED-ROUTINE.
008400*----------------------------------------------------------------*
008500     MOVE "N"                TO WK-C-VPAY-FOUND.
008600     MOVE SPACES              TO WK-C-VPAY-ERROR-CD.
008700*
008800     EVALUATE WK-C-VPAY-OPTION
008900        WHEN 1
009000           PERFORM B100-CREATE-PAYMENT
009100              THRU B199-CREATE-PAYMENT-EX
009200        WHEN 2
009300           PERFORM B200-SUBMIT-PAYMENT
009400              THRU B299-SUBMIT-PAYMENT-EX
009500        WHEN 3
009600           PERFORM B300-APPROVE-PAYMENT
009700              THRU B399-APPROVE-PAYMENT-EX
009800        WHEN 4
009900           PERFORM B400-REJECT-PAYMENT
010000              THRU B499-REJECT-PAYMENT-EX
010100        WHEN OTHER
010200           MOVE "BADOPT1"    TO WK-C-VPAY-ERROR-CD
010300 END-EVALUATE.
010400*
010500*----------------------------------------------------------------*
010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700*----------------------------------------------------------------*
010800 EXIT.
010900*
011000*----------------------------------------------------------------*
011100 B100-CREATE-PAYMENT.
011200*----------------------------------------------------------------*
011300     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
011400     SET WK-C-ORDER-IDX        TO 1.
011500     SEARCH WK-C-ORDER-ENTRY
011600        AT END
011700           CONTINUE
011800        WHEN WK-C-ORD-TBL-ID (WK-C-ORDER-IDX) =
011900                WK-C-VPAY-I-ORD-ID
012000           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
012100 END-SEARCH.
012200*
012300     IF NOT WK-C-ENTRY-WAS-FOUND
012400        MOVE "NOORD01"       TO WK-C-VPAY-ERROR-CD
012500        GO TO B199-CREATE-PAYMENT-EX
012600 END-IF.
012700*
012800     IF NOT WK-C-ORD-APPROVED (WK-C-ORDER-IDX)
012900        MOVE "BADRST1"       TO WK-C-VPAY-ERROR-CD
013000        GO TO B199-CREATE-PAYMENT-EX
013100 END-IF.
013200*
013300     IF WK-C-VPAY-I-AMOUNT NOT > ZERO
013400        MOVE "BADAMT1"       TO WK-C-VPAY-ERROR-CD
013500        GO TO B199-CREATE-PAYMENT-EX
013600 END-IF.
013700*
013800     IF WK-C-VPAY-I-AMOUNT >
013900           WK-C-ORD-TBL-TOTAL-AMT (WK-C-ORDER-IDX)
014000        MOVE "OVRAMT1"       TO WK-C-VPAY-ERROR-CD
014100        GO TO B199-CREATE-PAYMENT-EX
014200 END-IF.
014300*
014400     PERFORM C100-FIND-PAYMENT-INDEX
014500        THRU C199-FIND-PAYMENT-INDEX-EX.
014600     IF NOT WK-C-ENTRY-WAS-FOUND
014700        IF WK-C-PAYMENT-COUNT NOT < 100
014800           MOVE "TBLFUL1"    TO WK-C-VPAY-ERROR-CD
014900           GO TO B199-CREATE-PAYMENT-EX
015000 END-IF
015100        ADD 1                TO WK-C-PAYMENT-COUNT
015200        SET WK-C-PAYMENT-IDX TO WK-C-PAYMENT-COUNT
015300 END-IF.
015400*
015500     MOVE WK-C-VPAY-I-ID      TO
015600          WK-C-PAY-TBL-ID (WK-C-PAYMENT-IDX).
015700     MOVE WK-C-VPAY-I-ORD-ID  TO
015800          WK-C-PAY-TBL-ORD-ID (WK-C-PAYMENT-IDX).
015900     MOVE WK-C-VPAY-I-AMOUNT  TO
016000          WK-C-PAY-TBL-AMOUNT (WK-C-PAYMENT-IDX).
016100     MOVE WK-C-VPAY-I-PAYEE   TO
016200          WK-C-PAY-TBL-PAYEE (WK-C-PAYMENT-IDX).
016300     MOVE "D"                 TO
016400          WK-C-PAY-TBL-STATUS (WK-C-PAYMENT-IDX).
016500     MOVE ZERO                 TO
016600          WK-C-PAY-TBL-APR-DT (WK-C-PAYMENT-IDX).
016700     MOVE "Y"                TO WK-C-VPAY-FOUND.
016800*
016900*----------------------------------------------------------------*
017000 B199-CREATE-PAYMENT-EX.
017100*----------------------------------------------------------------*
017200 EXIT.
017300*
017400*----------------------------------------------------------------*
017500 C100-FIND-PAYMENT-INDEX.
017600*----------------------------------------------------------------*
017700     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
017800     SET WK-C-PAYMENT-IDX      TO 1.
017900     SEARCH WK-C-PAYMENT-ENTRY
018000        AT END
018100           CONTINUE
018200        WHEN WK-C-PAY-TBL-ID (WK-C-PAYMENT-IDX) =
018300                WK-C-VPAY-I-ID
018400           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
018500 END-SEARCH.
018600*
018700*----------------------------------------------------------------*
018800 C199-FIND-PAYMENT-INDEX-EX.
018900*----------------------------------------------------------------*
019000 EXIT.
019100*
019200*----------------------------------------------------------------*
019300 B200-SUBMIT-PAYMENT.
019400*----------------------------------------------------------------*
019500     PERFORM C100-FIND-PAYMENT-INDEX
019600        THRU C199-FIND-PAYMENT-INDEX-EX.
019700     IF NOT WK-C-ENTRY-WAS-FOUND
019800        MOVE "NOTFND1"       TO WK-C-VPAY-ERROR-CD
019900        GO TO B299-SUBMIT-PAYMENT-EX
020000 END-IF.
020100*
020200     IF NOT WK-C-PAY-DRAFT (WK-C-PAYMENT-IDX)
020300        MOVE "BADST01"       TO WK-C-VPAY-ERROR-CD
020400        GO TO B299-SUBMIT-PAYMENT-EX
020500 END-IF.
020600*
020700     MOVE "S"                TO
020800          WK-C-PAY-TBL-STATUS (WK-C-PAYMENT-IDX).
020900     MOVE ZERO                TO
021000          WK-C-PAY-TBL-APR-DT (WK-C-PAYMENT-IDX).
021100     MOVE "Y"                TO WK-C-VPAY-FOUND.
021200*
021300*----------------------------------------------------------------*
021400 B299-SUBMIT-PAYMENT-EX.
021500*----------------------------------------------------------------*
021600 EXIT.
021700*
021800*----------------------------------------------------------------*
021900 B300-APPROVE-PAYMENT.
022000*----------------------------------------------------------------*
022100     PERFORM C100-FIND-PAYMENT-INDEX
022200        THRU C199-FIND-PAYMENT-INDEX-EX.
022300     IF NOT WK-C-ENTRY-WAS-FOUND
022400        MOVE "NOTFND1"       TO WK-C-VPAY-ERROR-CD
022500        GO TO B399-APPROVE-PAYMENT-EX
022600 END-IF.
022700*
022800     IF NOT WK-C-PAY-SUBMITTED (WK-C-PAYMENT-IDX)
022900        MOVE "BADST01"       TO WK-C-VPAY-ERROR-CD
023000        GO TO B399-APPROVE-PAYMENT-EX
023100 END-IF.
023200*
023300     MOVE "A"                TO
023400          WK-C-PAY-TBL-STATUS (WK-C-PAYMENT-IDX).
023500     MOVE WK-C-VPAY-I-RUN-DATE TO
023600          WK-C-PAY-TBL-APR-DT (WK-C-PAYMENT-IDX).
023700     MOVE "Y"                TO WK-C-VPAY-FOUND.
023800*
023900*----------------------------------------------------------------*
024000 B399-APPROVE-PAYMENT-EX.
024100*----------------------------------------------------------------*
024200 EXIT.
024300*
024400*----------------------------------------------------------------*
024500 B400-REJECT-PAYMENT.
024600*----------------------------------------------------------------*
024700     PERFORM C100-FIND-PAYMENT-INDEX
024800        THRU C199-FIND-PAYMENT-INDEX-EX.
024900     IF NOT WK-C-ENTRY-WAS-FOUND
025000        MOVE "NOTFND1"       TO WK-C-VPAY-ERROR-CD
025100        GO TO B499-REJECT-PAYMENT-EX
025200 END-IF.
025300*
025400     IF NOT WK-C-PAY-SUBMITTED (WK-C-PAYMENT-IDX)
025500        MOVE "BADST01"       TO WK-C-VPAY-ERROR-CD
025600        GO TO B499-REJECT-PAYMENT-EX
025700 END-IF.
025800*
025900     MOVE "R"                TO
026000          WK-C-PAY-TBL-STATUS (WK-C-PAYMENT-IDX).
026100     MOVE WK-C-VPAY-I-RUN-DATE TO
026200          WK-C-PAY-TBL-APR-DT (WK-C-PAYMENT-IDX).
026300     MOVE "Y"                TO WK-C-VPAY-FOUND.
026400*
026500*----------------------------------------------------------------*
026600 B499-REJECT-PAYMENT-EX.
026700*----------------------------------------------------------------*
026800 EXIT.
026900*
027000 END-PROGRAM.
027100     EXIT PROGRAM.

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBXTOT.
000500 AUTHOR.          WALTER R OSEI.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    09 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO RESOLVE EACH LINE
001200*               OF A REQUEST OR ORDER AGAINST THE ITEM TABLE,
001300*               CARRY FORWARD THE LINE TOTAL, AND ACCUMULATE
001400*               A PER-CATEGORY BREAKDOWN PLUS A GRAND TOTAL.
001500*               SHARED BY PCBVREQ (REQUEST TOTALS) AND BY
001600*               PCBVORD (RE-DERIVING THE ORIGINATING REQUEST'S
001700*               TOTALS AT ORDER-APPROVAL TIME).
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200*|USER    |DATE      | TAG      | DESCRIPTION                    |
002300*-----------------------------------------------------------------
002400* WRO     | 09/04/86 | WRO0486  | INITIAL VERSION.
002500* WRO     | 02/02/90 | WRO0290  | ALLOW UP TO 10 LINES PER CALL,
002600*         |          |          | WAS 5, PER PURCHASING OFFICE.
002700* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - NO DATE FIELDS IN
002800*         |          |          | THIS AREA, NO CHANGE REQUIRED.
002900* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 STOP ON FIRST BAD
003000*         |          |          | ITEM-ID RATHER THAN CONTINUING,
003100*         |          |          | TO MATCH THE ALL-OR-NOTHING
003200*         |          |          | RESOLUTION RULE.
003300*=================================================================
003400*
003500 EJECT
003600***********************
003700 ENVIRONMENT DIVISION.
003800***********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100*
005200 WORKING-STORAGE SECTION.
005300 01  FILLER                          PIC X(24)        VALUE
005400     "** PROGRAM PCBXTOT **".
005500*
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800     COPY PCBCMWS.
005900*
006000 77  WK-N-LIN-TOTAL                  PIC S9(11)V99 COMP-3.
006100*
006200*****************
006300 LINKAGE SECTION.
006400*****************
006500     COPY PCBLTOT.
006600     COPY PCBITMT.
006700*
006800     EJECT
006900**************************************************************
007000 PROCEDURE DIVISION USING WK-C-VTOT-RECORD
007100                           WK-C-ITEM-TABLE.
007200**************************************************************
007300 MAIN-MODULE.
007400*
007500     PERFORM A000-PROCESS-CALLED-ROUTINE
007600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007700     GO TO END-PROGRAM.
007800*
007900*----------------------------------------------------------------*
008000 A000-PROCESS-CALLED-ROUTINE.
008100*----------------------------------------------------------------*
008200     MOVE "Y"                TO WK-C-VTOT-ALL-FOUND.
008300     MOVE SPACES              TO WK-C-VTOT-BAD-ITEM-ID.
008400     MOVE ZERO                TO WK-C-VTOT-GRAND-TOTAL
008500                                  WK-C-VTOT-CAT-CNT.
008600*
008700     IF WK-C-VTOT-LINE-CNT NOT NUMERIC
008800           OR WK-C-VTOT-LINE-CNT = ZERO
008900        GO TO A099-PROCESS-CALLED-ROUTINE-EX
009000 END-IF.
009100*
009200     PERFORM B100-RESOLVE-ONE-LINE
009300        THRU B199-RESOLVE-ONE-LINE-EX
009400        VARYING WK-C-VTOT-LIN-IDX FROM 1 BY 1
009500           UNTIL WK-C-VTOT-LIN-IDX > WK-C-VTOT-LINE-CNT
009600              OR NOT WK-C-VTOT-ITEMS-OK.
009700*
009800*----------------------------------------------------------------*
009900 A099-PROCESS-CALLED-ROUTINE-EX.
010000*----------------------------------------------------------------*
010100 EXIT.
010200*
010300*----------------------------------------------------------------*
010400 B100-RESOLVE-ONE-LINE.
010500*----------------------------------------------------------------*
010600     SET WK-C-ITEM-IDX        TO 1.
010700     SEARCH WK-C-ITEM-ENTRY
010800        AT END
010900           MOVE "N"           TO WK-C-VTOT-ALL-FOUND
011000           MOVE WK-C-VTOT-LIN-ITEM-ID (WK-C-VTOT-LIN-IDX)
011100                              TO WK-C-VTOT-BAD-ITEM-ID
011200        WHEN WK-C-ITM-TBL-ID (WK-C-ITEM-IDX) =
011300                WK-C-VTOT-LIN-ITEM-ID (WK-C-VTOT-LIN-IDX)
011400           PERFORM C100-ADD-LINE-TO-TOTALS
011500              THRU C199-ADD-LINE-TO-TOTALS-EX
011600 END-SEARCH.
011700*
011800*----------------------------------------------------------------*
011900 B199-RESOLVE-ONE-LINE-EX.
012000*----------------------------------------------------------------*
012100 EXIT.
012200*
012300*----------------------------------------------------------------*
012400 C100-ADD-LINE-TO-TOTALS.
012500*----------------------------------------------------------------*
012600     COMPUTE WK-N-LIN-TOTAL =
012700           WK-C-VTOT-LIN-QTY (WK-C-VTOT-LIN-IDX) *
012800           WK-C-VTOT-LIN-PRICE (WK-C-VTOT-LIN-IDX).
012900*
013000     ADD WK-N-LIN-TOTAL       TO WK-C-VTOT-GRAND-TOTAL.
013100*
013200     SET WK-C-VTOT-CAT-IDX    TO 1.
013300     SEARCH WK-C-VTOT-CAT-ENTRY
013400        AT END
013500           PERFORM D100-ADD-NEW-CATEGORY-TOTAL
013600              THRU D199-ADD-NEW-CATEGORY-TOTAL-EX
013700        WHEN WK-C-VTOT-CAT-ID (WK-C-VTOT-CAT-IDX) =
013800                WK-C-ITM-TBL-CAT-ID (WK-C-ITEM-IDX)
013900           ADD WK-N-LIN-TOTAL TO
014000                WK-C-VTOT-CAT-AMOUNT (WK-C-VTOT-CAT-IDX)
014100 END-SEARCH.
014200*
014300*----------------------------------------------------------------*
014400 C199-ADD-LINE-TO-TOTALS-EX.
014500*----------------------------------------------------------------*
014600 EXIT.
014700*
014800*----------------------------------------------------------------*
014900 D100-ADD-NEW-CATEGORY-TOTAL.
015000*----------------------------------------------------------------*
015100     ADD 1                    TO WK-C-VTOT-CAT-CNT.
015200     SET WK-C-VTOT-CAT-IDX    TO WK-C-VTOT-CAT-CNT.
015300     MOVE WK-C-ITM-TBL-CAT-ID (WK-C-ITEM-IDX)
015400                          TO WK-C-VTOT-CAT-ID (WK-C-VTOT-CAT-IDX).
015500     MOVE WK-N-LIN-TOTAL      TO
015600          WK-C-VTOT-CAT-AMOUNT (WK-C-VTOT-CAT-IDX).
015700*
015800*----------------------------------------------------------------*
015900 D199-ADD-NEW-CATEGORY-TOTAL-EX.
016000*----------------------------------------------------------------*
016100 EXIT.
016200*
016300 END-PROGRAM.
016400     EXIT PROGRAM.

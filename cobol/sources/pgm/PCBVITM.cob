000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVITM.
000500 AUTHOR.          PHILIPPA N SOONG.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    17 MAR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO ADD A NEW CATALOGUE
001200*               ITEM TO THE IN-MEMORY ITEM TABLE, OR TO LOOK UP
001300*               AN EXISTING ITEM BY ITS KEY.  THE OWNING
001400*               CATEGORY MUST ALREADY BE ON FILE AND THE UNIT
001500*               COST MUST BE GREATER THAN ZERO BEFORE AN ADD IS
001600*               ACCEPTED.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*|USER    |DATE      | TAG      | DESCRIPTION                    |
002200*-----------------------------------------------------------------
002300* PNS     | 17/03/86 | PNS0386  | INITIAL VERSION.
002400* DJF     | 05/06/95 | DJF0695  | VALIDATE UNIT COST GREATER THAN
002500*         |          |          | ZERO BEFORE LOAD, PER PURCHASING
002600*         |          |          | OFFICE.
002700* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - NO DATE FIELDS IN
002800*         |          |          | THIS AREA, NO CHANGE REQUIRED.
002900* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 REVIEWED - ITEM
003000*         |          |          | LOOKUP UNCHANGED BY THE BUDGET
003100*         |          |          | CONTROLLER PROJECT, SIGNED OFF.
003200*=================================================================
003300*
003400 EJECT
003500***********************
003600 ENVIRONMENT DIVISION.
003700***********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*
004600***************
004700 DATA DIVISION.
004800***************
004900 FILE SECTION.
005000*
005100 WORKING-STORAGE SECTION.
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM PCBVITM **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY PCBCMWS.
005800*
005900*****************
006000 LINKAGE SECTION.
006100*****************
006200     COPY PCBLMST.
006300     COPY PCBITMT.
006400     COPY PCBCATT.
006500*
006600     EJECT
006700**************************************************************
006800 PROCEDURE DIVISION USING WK-C-VITM-RECORD
006900                           WK-C-ITEM-TABLE
007000                           WK-C-CATEGORY-TABLE.
007100**************************************************************
007200 MAIN-MODULE.
007300*
007400     PERFORM A000-PROCESS-CALLED-ROUTINE
007500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007600     GO TO END-PROGRAM.
007700*
007800*----------------------------------------------------------------*
007900 A000-PROCESS-CALLED-ROUTINE.
008000*----------------------------------------------------------------*
008100     MOVE "N"                TO WK-C-VITM-FOUND.
008200     MOVE SPACES              TO WK-C-VITM-ERROR-CD
008300                                  WK-C-VITM-O-CAT-ID.
008400     MOVE ZERO                TO WK-C-VITM-O-COST.
008500*
008600     EVALUATE WK-C-VITM-OPTION
008700        WHEN 1
008800           PERFORM B100-ADD-ITEM
008900              THRU B199-ADD-ITEM-EX
009000        WHEN 2
009100           PERFORM B200-LOOKUP-ITEM
009200              THRU B299-LOOKUP-ITEM-EX
009300        WHEN OTHER
009400           MOVE "BADOPT1"    TO WK-C-VITM-ERROR-CD
009500 END-EVALUATE.
009600*
009700*----------------------------------------------------------------*
009800 A099-PROCESS-CALLED-ROUTINE-EX.
009900*----------------------------------------------------------------*
010000 EXIT.
010100*
010200*----------------------------------------------------------------*
010300 B100-ADD-ITEM.
010400*----------------------------------------------------------------*
010500     IF WK-C-VITM-I-COST NOT > ZERO
010600        MOVE "BADCST1"       TO WK-C-VITM-ERROR-CD
010700        GO TO B199-ADD-ITEM-EX
010800 END-IF.
010900*
011000     SET WK-C-CATEGORY-IDX    TO 1.
011100     SEARCH WK-C-CATEGORY-ENTRY
011200        AT END
011300           MOVE "NOCAT01"    TO WK-C-VITM-ERROR-CD
011400           GO TO B199-ADD-ITEM-EX
011500        WHEN WK-C-CAT-TBL-ID (WK-C-CATEGORY-IDX) =
011600                WK-C-VITM-I-CAT-ID
011700           CONTINUE
011800 END-SEARCH.
011900*
012000     SET WK-C-ITEM-IDX        TO 1.
012100     SEARCH WK-C-ITEM-ENTRY
012200        AT END
012300           PERFORM C100-STORE-NEW-ITEM
012400              THRU C199-STORE-NEW-ITEM-EX
012500        WHEN WK-C-ITM-TBL-ID (WK-C-ITEM-IDX) =
012600                WK-C-VITM-I-ID
012700           MOVE "DUPITM1"    TO WK-C-VITM-ERROR-CD
012800 END-SEARCH.
012900*
013000*----------------------------------------------------------------*
013100 B199-ADD-ITEM-EX.
013200*----------------------------------------------------------------*
013300 EXIT.
013400*
013500*----------------------------------------------------------------*
013600 C100-STORE-NEW-ITEM.
013700*----------------------------------------------------------------*
013800     IF WK-C-ITEM-COUNT NOT < 100
013900        MOVE "TBLFUL1"       TO WK-C-VITM-ERROR-CD
014000        GO TO C199-STORE-NEW-ITEM-EX
014100 END-IF.
014200*
014300     ADD 1                    TO WK-C-ITEM-COUNT.
014400     SET WK-C-ITEM-IDX        TO WK-C-ITEM-COUNT.
014500     MOVE WK-C-VITM-I-ID      TO
014600          WK-C-ITM-TBL-ID (WK-C-ITEM-IDX).
014700     MOVE WK-C-VITM-I-CAT-ID  TO
014800          WK-C-ITM-TBL-CAT-ID (WK-C-ITEM-IDX).
014900     MOVE WK-C-VITM-I-NAME    TO
015000          WK-C-ITM-TBL-NAME (WK-C-ITEM-IDX).
015100     MOVE WK-C-VITM-I-COST    TO
015200          WK-C-ITM-TBL-COST (WK-C-ITEM-IDX).
015300     MOVE WK-C-VITM-I-DESC    TO
015400          WK-C-ITM-TBL-DESC (WK-C-ITEM-IDX).
015500*
015600*----------------------------------------------------------------*
015700 C199-STORE-NEW-ITEM-EX.
015800*----------------------------------------------------------------*
015900 EXIT.
016000*
016100*----------------------------------------------------------------*
016200 B200-LOOKUP-ITEM.
016300*----------------------------------------------------------------*
016400     SET WK-C-ITEM-IDX        TO 1.
016500     SEARCH WK-C-ITEM-ENTRY
016600        AT END
016700           MOVE "NOTFND1"    TO WK-C-VITM-ERROR-CD
016800        WHEN WK-C-ITM-TBL-ID (WK-C-ITEM-IDX) =
016900                WK-C-VITM-I-ID
017000           MOVE "Y"          TO WK-C-VITM-FOUND
017100           MOVE WK-C-ITM-TBL-CAT-ID (WK-C-ITEM-IDX)
017200                              TO WK-C-VITM-O-CAT-ID
017300           MOVE WK-C-ITM-TBL-COST (WK-C-ITEM-IDX)
017400                              TO WK-C-VITM-O-COST
017500 END-SEARCH.
017600*
017700*----------------------------------------------------------------*
017800 B299-LOOKUP-ITEM-EX.
017900*----------------------------------------------------------------*
018000 EXIT.
018100*
018200 END-PROGRAM.
018300     EXIT PROGRAM.

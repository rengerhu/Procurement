000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVBUD.
000500 AUTHOR.          DEREK J FAIRWEATHER.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    02 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONFIGURE A NEW
001200*               CATEGORY BUDGET, LOOK ONE UP BY BUDGET ID OR
001300*               BY CATEGORY ID, AND TO APPLY THE THREE BUDGET
001400*               ARITHMETIC OPERATIONS - CHECK-AVAILABLE,
001500*               RESERVE, RELEASE AND SPEND - THAT THE WORKFLOW
001600*               PROGRAMS DRIVE AS REQUESTS AND ORDERS MOVE
001700*               THROUGH APPROVAL.
001800*
001900*               AVAILABLE = ALLOCATED - COMMITTED - SPENT.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*|USER    |DATE      | TAG      | DESCRIPTION                    |
002500*-----------------------------------------------------------------
002600* DJF     | 02/04/86 | DJF0486  | INITIAL VERSION - CONFIGURE AND
002700*         |          |          | LOOKUP OPTIONS ONLY.
002800* DJF     | 11/09/96 | DJF0996  | ADD CHECK-AVAILABLE, RESERVE AND
002900*         |          |          | RELEASE OPTIONS FOR THE NEW
003000*         |          |          | REQUEST APPROVAL WORKFLOW.
003100* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - NO DATE FIELDS IN
003200*         |          |          | THIS AREA, NO CHANGE REQUIRED.
003300* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 ADD SPEND OPTION FOR
003400*         |          |          | THE ORDER APPROVAL WORKFLOW AND
003500*         |          |          | MOVE THE LEDGER TO COMP-3.
003600*=================================================================
003700*
003800 EJECT
003900***********************
004000 ENVIRONMENT DIVISION.
004100***********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*
005500 WORKING-STORAGE SECTION.
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM PCBVBUD **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY PCBCMWS.
006200*
006300 77  WK-N-AVAILABLE                  PIC S9(9)V99 COMP-3.
006400*
006500*****************
006600 LINKAGE SECTION.
006700*****************
006800     COPY PCBLMST.
006900     COPY PCBBUDT.
007000*
007100     EJECT
007200**************************************************************
007300 PROCEDURE DIVISION USING WK-C-VBUD-RECORD
007400                           WK-C-BUDGET-TABLE.
007500**************************************************************
007600 MAIN-MODULE.
007700*
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     GO TO END-PROGRAM.
008100*
008200*----------------------------------------------------------------*
008300 A000-PROCESS-CALLED-ROUTINE.
008400*----------------------------------------------------------------*
008500     MOVE "N"                TO WK-C-VBUD-FOUND.
008600     MOVE SPACES              TO WK-C-VBUD-ERROR-CD.
008700     MOVE ZERO                TO WK-C-VBUD-O-ALLOC
008800                                  WK-C-VBUD-O-COMMIT
008900                                  WK-C-VBUD-O-SPENT
009000                                  WK-C-VBUD-O-AVAIL.
009100*
009200     EVALUATE WK-C-VBUD-OPTION
009300        WHEN 1
009400           PERFORM B100-CONFIGURE-BUDGET
009500              THRU B199-CONFIGURE-BUDGET-EX
009600        WHEN 2
009700           PERFORM B200-LOOKUP-BY-ID
009800              THRU B299-LOOKUP-BY-ID-EX
009900        WHEN 3
010000           PERFORM B300-LOOKUP-BY-CATEGORY
010100              THRU B399-LOOKUP-BY-CATEGORY-EX
010200        WHEN 4
010300           PERFORM B400-CHECK-AVAILABLE
010400              THRU B499-CHECK-AVAILABLE-EX
010500        WHEN 5
010600           PERFORM B500-RESERVE-AMOUNT
010700              THRU B599-RESERVE-AMOUNT-EX
010800        WHEN 6
010900           PERFORM B600-RELEASE-AMOUNT
011000              THRU B699-RELEASE-AMOUNT-EX
011100        WHEN 7
011200           PERFORM B700-SPEND-AMOUNT
011300              THRU B799-SPEND-AMOUNT-EX
011400        WHEN OTHER
011500           MOVE "BADOPT1"    TO WK-C-VBUD-ERROR-CD
011600 END-EVALUATE.
011700*
011800*----------------------------------------------------------------*
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000*----------------------------------------------------------------*
012100 EXIT.
012200*
012300*----------------------------------------------------------------*
012400 B100-CONFIGURE-BUDGET.
012500*----------------------------------------------------------------*
012600     IF WK-C-VBUD-I-ALLOC NOT > ZERO
012700        MOVE "BADALC1"       TO WK-C-VBUD-ERROR-CD
012800        GO TO B199-CONFIGURE-BUDGET-EX
012900 END-IF.
013000*
013100     SET WK-C-BUDGET-IDX      TO 1.
013200     SEARCH WK-C-BUDGET-ENTRY
013300        AT END
013400           PERFORM C100-STORE-NEW-BUDGET
013500              THRU C199-STORE-NEW-BUDGET-EX
013600        WHEN WK-C-BUD-TBL-ID (WK-C-BUDGET-IDX) =
013700                WK-C-VBUD-I-ID
013800           MOVE "DUPBUD1"    TO WK-C-VBUD-ERROR-CD
013900 END-SEARCH.
014000*
014100*----------------------------------------------------------------*
014200 B199-CONFIGURE-BUDGET-EX.
014300*----------------------------------------------------------------*
014400 EXIT.
014500*
014600*----------------------------------------------------------------*
014700 C100-STORE-NEW-BUDGET.
014800*----------------------------------------------------------------*
014900     IF WK-C-BUDGET-COUNT NOT < 50
015000        MOVE "TBLFUL1"       TO WK-C-VBUD-ERROR-CD
015100        GO TO C199-STORE-NEW-BUDGET-EX
015200 END-IF.
015300*
015400     ADD 1                    TO WK-C-BUDGET-COUNT.
015500     SET WK-C-BUDGET-IDX      TO WK-C-BUDGET-COUNT.
015600     MOVE WK-C-VBUD-I-ID      TO
015700          WK-C-BUD-TBL-ID (WK-C-BUDGET-IDX).
015800     MOVE WK-C-VBUD-I-CAT-ID  TO
015900          WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX).
016000     MOVE WK-C-VBUD-I-ALLOC   TO
016100          WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX).
016200     MOVE ZERO                TO
016300          WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
016400          WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX).
016500*
016600*----------------------------------------------------------------*
016700 C199-STORE-NEW-BUDGET-EX.
016800*----------------------------------------------------------------*
016900 EXIT.
017000*
017100*----------------------------------------------------------------*
017200 B200-LOOKUP-BY-ID.
017300*----------------------------------------------------------------*
017400     SET WK-C-BUDGET-IDX      TO 1.
017500     SEARCH WK-C-BUDGET-ENTRY
017600        AT END
017700           MOVE "NOTFND1"    TO WK-C-VBUD-ERROR-CD
017800        WHEN WK-C-BUD-TBL-ID (WK-C-BUDGET-IDX) =
017900                WK-C-VBUD-I-ID
018000           PERFORM D100-MOVE-BUDGET-TO-OUTPUT
018100              THRU D199-MOVE-BUDGET-TO-OUTPUT-EX
018200 END-SEARCH.
018300*
018400*----------------------------------------------------------------*
018500 B299-LOOKUP-BY-ID-EX.
018600*----------------------------------------------------------------*
018700 EXIT.
018800*
018900*----------------------------------------------------------------*
019000 B300-LOOKUP-BY-CATEGORY.
019100*----------------------------------------------------------------*
019200     SET WK-C-BUDGET-IDX      TO 1.
019300     SEARCH WK-C-BUDGET-ENTRY
019400        AT END
019500           MOVE "NOTFND1"    TO WK-C-VBUD-ERROR-CD
019600        WHEN WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX) =
019700                WK-C-VBUD-I-CAT-ID
019800           PERFORM D100-MOVE-BUDGET-TO-OUTPUT
019900              THRU D199-MOVE-BUDGET-TO-OUTPUT-EX
020000 END-SEARCH.
020100*
020200*----------------------------------------------------------------*
020300 B399-LOOKUP-BY-CATEGORY-EX.
020400*----------------------------------------------------------------*
020500 EXIT.
020600*
020700*----------------------------------------------------------------*
020800 D100-MOVE-BUDGET-TO-OUTPUT.
020900*----------------------------------------------------------------*
021000     MOVE "Y"                TO WK-C-VBUD-FOUND.
021100     MOVE WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX)
021200                              TO WK-C-VBUD-O-ALLOC.
021300     MOVE WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
021400                              TO WK-C-VBUD-O-COMMIT.
021500     MOVE WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX)
021600                              TO WK-C-VBUD-O-SPENT.
021700     COMPUTE WK-C-VBUD-O-AVAIL =
021800           WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX) -
021900           WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
022000           WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX).
022100*
022200*----------------------------------------------------------------*
022300 D199-MOVE-BUDGET-TO-OUTPUT-EX.
022400*----------------------------------------------------------------*
022500 EXIT.
022600*
022700*----------------------------------------------------------------*
022800 B400-CHECK-AVAILABLE.
022900*----------------------------------------------------------------*
023000     SET WK-C-BUDGET-IDX      TO 1.
023100     SEARCH WK-C-BUDGET-ENTRY
023200        AT END
023300           MOVE "NOBUD01"    TO WK-C-VBUD-ERROR-CD
023400        WHEN WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX) =
023500                WK-C-VBUD-I-CAT-ID
023600           MOVE "Y"          TO WK-C-VBUD-FOUND
023700           COMPUTE WK-N-AVAILABLE =
023800                 WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX) -
023900                 WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
024000                 WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX)
024100           IF WK-C-VBUD-I-AMOUNT < ZERO
024200                 OR WK-C-VBUD-I-AMOUNT > WK-N-AVAILABLE
024300              MOVE "NOFUND1" TO WK-C-VBUD-ERROR-CD
024400 END-SEARCH.
024500*
024600*----------------------------------------------------------------*
024700 B499-CHECK-AVAILABLE-EX.
024800*----------------------------------------------------------------*
024900 EXIT.
025000*
025100*----------------------------------------------------------------*
025200 B500-RESERVE-AMOUNT.
025300*----------------------------------------------------------------*
025400     SET WK-C-BUDGET-IDX      TO 1.
025500     SEARCH WK-C-BUDGET-ENTRY
025600        AT END
025700           MOVE "NOBUD01"    TO WK-C-VBUD-ERROR-CD
025800        WHEN WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX) =
025900                WK-C-VBUD-I-CAT-ID
026000           MOVE "Y"          TO WK-C-VBUD-FOUND
026100           COMPUTE WK-N-AVAILABLE =
026200                 WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX) -
026300                 WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
026400                 WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX)
026500           IF WK-C-VBUD-I-AMOUNT < ZERO
026600                 OR WK-C-VBUD-I-AMOUNT > WK-N-AVAILABLE
026700              MOVE "NOFUND1" TO WK-C-VBUD-ERROR-CD
026800           ELSE
026900              ADD WK-C-VBUD-I-AMOUNT TO
027000                  WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
027100 END-SEARCH.
027200*
027300*----------------------------------------------------------------*
027400 B599-RESERVE-AMOUNT-EX.
027500*----------------------------------------------------------------*
027600 EXIT.
027700*
027800*----------------------------------------------------------------*
027900 B600-RELEASE-AMOUNT.
028000*----------------------------------------------------------------*
028100     SET WK-C-BUDGET-IDX      TO 1.
028200     SEARCH WK-C-BUDGET-ENTRY
028300        AT END
028400           CONTINUE
028500        WHEN WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX) =
028600                WK-C-VBUD-I-CAT-ID
028700           MOVE "Y"          TO WK-C-VBUD-FOUND
028800           IF WK-C-VBUD-I-AMOUNT > ZERO
028900              SUBTRACT WK-C-VBUD-I-AMOUNT FROM
029000                   WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
029100 END-SEARCH.
029200*
029300*----------------------------------------------------------------*
029400 B699-RELEASE-AMOUNT-EX.
029500*----------------------------------------------------------------*
029600 EXIT.
029700*
029800*----------------------------------------------------------------*
029900 B700-SPEND-AMOUNT.
030000*----------------------------------------------------------------*
030100     SET WK-C-BUDGET-IDX      TO 1.
030200     SEARCH WK-C-BUDGET-ENTRY
030300        AT END
030400           MOVE "NOBUD01"    TO WK-C-VBUD-ERROR-CD
030500        WHEN WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX) =
030600                WK-C-VBUD-I-CAT-ID
030700           PERFORM E100-APPLY-SPEND
030800              THRU E199-APPLY-SPEND-EX
030900 END-SEARCH.
031000*
031100*----------------------------------------------------------------*
031200 B799-SPEND-AMOUNT-EX.
031300*----------------------------------------------------------------*
031400 EXIT.
031500*
031600*----------------------------------------------------------------*
031700 E100-APPLY-SPEND.
031800*----------------------------------------------------------------*
031900     MOVE "Y"                TO WK-C-VBUD-FOUND.
032000     COMPUTE WK-N-AVAILABLE =
032100           WK-C-BUD-TBL-ALLOC (WK-C-BUDGET-IDX) -
032200           WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
032300           WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX).
032400*
032500     IF WK-C-VBUD-I-AMOUNT < ZERO
032600           OR WK-C-VBUD-I-AMOUNT >
032700              WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) +
032800                 WK-N-AVAILABLE
032900        MOVE "NOFUND1"       TO WK-C-VBUD-ERROR-CD
033000        GO TO E199-APPLY-SPEND-EX
033100 END-IF.
033200*
033300     IF WK-C-VBUD-I-AMOUNT < WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
033400        SUBTRACT WK-C-VBUD-I-AMOUNT FROM
033500             WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
033600     ELSE
033700        MOVE ZERO            TO
033800             WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
033900 END-IF.
034000     ADD WK-C-VBUD-I-AMOUNT   TO
034100          WK-C-BUD-TBL-SPENT (WK-C-BUDGET-IDX).
034200*
034300*----------------------------------------------------------------*
034400 E199-APPLY-SPEND-EX.
034500*----------------------------------------------------------------*
034600 EXIT.
034700*
034800 END-PROGRAM.
034900     EXIT PROGRAM.

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBMAIN.
000500 AUTHOR.          WALTER R OSEI.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    14 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS THE MAIN DRIVER FOR THE PROCUREMENT
001200*               APPROVAL AND BUDGET CONTROL BATCH RUN.  IT
001300*               LOADS THE CATEGORY, ITEM AND BUDGET MASTERS
001400*               INTO WORKING TABLES, THEN READS THE
001500*               TRANSACTION FILE SEQUENTIALLY, CALLING THE
001600*               REQUEST, ORDER, PAYMENT AND BUDGET ROUTINES TO
001700*               CREATE, SUBMIT, APPROVE, REJECT AND CANCEL
001800*               PURCHASE REQUESTS, ORDERS AND PAYMENTS.  A
001900*               DISPOSITION IS WRITTEN TO THE AUDIT LOG FOR
002000*               EVERY TRANSACTION.  AT END OF RUN THE BUDGET
002100*               LEDGER AND THE SUMMARY REPORT ARE PRODUCED.
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600*|USER    |DATE      | TAG      | DESCRIPTION                    |
002700*-----------------------------------------------------------------
002800* WRO     | 14/04/86 | WRO0486B | INITIAL VERSION.
002900* DJF     | 19/11/91 | DJF1191  | SKIP DUPLICATE-KEY REJECTS ON
003000*         |          |          | MASTER LOAD WITHOUT ABORTING.
003100* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - RUN-DATE NOW TAKEN
003200*         |          |          | CCYYMMDD FROM THE SYSTEM CLOCK.
003300* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 ADD THE BUDGET
003400*         |          |          | AFFORDABILITY CHECK AHEAD OF
003500*         |          |          | REQUEST APPROVAL AND THE SPEND
003600*         |          |          | CALL ON ORDER APPROVAL.
003700* BHS     | 12/02/04 | BHS0204  | REQ#PB-2207 ORDER APPROVAL NOW
003800*         |          |          | REPORTS THE TRANSACTION REJECTED
003900*         |          |          | WHEN THE SPEND FAILS, EVEN
004000*         |          |          | THOUGH THE ORDER STATUS HAS
004100*         |          |          | ALREADY CHANGED TO APPROVED.
004200*=================================================================
004300*
004400 EJECT
004500***********************
004600 ENVIRONMENT DIVISION.
004700***********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CATMAST    ASSIGN TO DATABASE-CATMAST
005600            ORGANIZATION IS SEQUENTIAL
005700     FILE STATUS IS WK-C-FILE-STATUS.
005800*
005900     SELECT ITEMMAST   ASSIGN TO DATABASE-ITEMMAST
006000            ORGANIZATION IS SEQUENTIAL
006100     FILE STATUS IS WK-C-FILE-STATUS.
006200*
006300     SELECT BUDMAST    ASSIGN TO DATABASE-BUDMAST
006400            ORGANIZATION IS SEQUENTIAL
006500     FILE STATUS IS WK-C-FILE-STATUS.
006600*
006700     SELECT TXNFILE    ASSIGN TO DATABASE-TXNFILE
006800            ORGANIZATION IS SEQUENTIAL
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000*
007100     SELECT AUDOUT     ASSIGN TO DATABASE-AUDOUT
007200            ORGANIZATION IS SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400*
007500     SELECT LDGOUT     ASSIGN TO DATABASE-LDGOUT
007600            ORGANIZATION IS SEQUENTIAL
007700     FILE STATUS IS WK-C-FILE-STATUS.
007800*
007900     SELECT RPTOUT     ASSIGN TO DATABASE-RPTOUT
008000            ORGANIZATION IS SEQUENTIAL
008100     FILE STATUS IS WK-C-FILE-STATUS.
008200*
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700*
008800 FD  CATMAST
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS CAT-MASTER-REC.
009100 01  CAT-MASTER-REC.
009200     COPY PCBCATM.
009300*
009400 FD  ITEMMAST
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS ITEM-MASTER-REC.
009700 01  ITEM-MASTER-REC.
009800     COPY PCBITMM.
009900*
010000 FD  BUDMAST
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS BUD-MASTER-REC.
010300 01  BUD-MASTER-REC.
010400     COPY PCBBUDM.
010500*
010600 FD  TXNFILE
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS TXN-IO-RECORD.
010900 01  TXN-IO-RECORD.
011000     COPY PCBTXNM.
011100*
011200 FD  AUDOUT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS AUD-LOG-RECORD.
011500     COPY PCBAUDM.
011600*
011700 FD  LDGOUT
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS LDG-IO-RECORD.
012000 01  LDG-IO-RECORD.
012100     COPY PCBLDGM.
012200*
012300 FD  RPTOUT
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS RPT-IO-RECORD.
012600 01  RPT-IO-RECORD              PIC X(132).
012700*
012800 WORKING-STORAGE SECTION.
012900 01  FILLER                          PIC X(24)        VALUE
013000     "** PROGRAM PCBMAIN **".
013100*
013200* ------------------ PROGRAM WORKING STORAGE -------------------*
013300 01  WK-C-COMMON.
013400     COPY PCBCMWS.
013500*
013600     COPY PCBCATT.
013700     COPY PCBITMT.
013800     COPY PCBBUDT.
013900     COPY PCBLREQ.
014000     COPY PCBLORD.
014100     COPY PCBLPAY.
014200     COPY PCBLMST.
014300*
014400* ---------------- END-OF-FILE AND DISPOSITION SWITCHES --------*
014500 77  WK-C-CAT-EOF-SW              PIC X(01)  VALUE "N".
014600     88  WK-C-CAT-EOF                 VALUE "Y".
014700 77  WK-C-ITM-EOF-SW              PIC X(01)  VALUE "N".
014800     88  WK-C-ITM-EOF                 VALUE "Y".
014900 77  WK-C-BUD-EOF-SW              PIC X(01)  VALUE "N".
015000     88  WK-C-BUD-EOF                  VALUE "Y".
015100 77  WK-C-TXN-EOF-SW              PIC X(01)  VALUE "N".
015200     88  WK-C-TXN-EOF                  VALUE "Y".
015300 77  WK-C-CURR-TXN-CODE           PIC X(04).
015400 77  WK-C-CURR-TXN-ID             PIC X(10).
015500 77  WK-N-HDR-LINE-CNT            PIC 9(02) COMP.
015600 77  WK-N-SUB-IDX                 PIC 9(02) COMP.
015700 77  WK-N-THIS-AVAIL              PIC S9(09)V99 COMP-3.
015800*
015900* ---------------- CONTROL TOTALS AND ACCUMULATORS -------------*
016000 77  WK-N-AUD-SEQ                 PIC 9(05) COMP VALUE ZERO.
016100 77  WK-N-TXN-READ                PIC 9(05) COMP VALUE ZERO.
016200 77  WK-N-TXN-ACCEPTED            PIC 9(05) COMP VALUE ZERO.
016300 77  WK-N-TXN-REJECTED            PIC 9(05) COMP VALUE ZERO.
016400 77  WK-N-REQ-CREATED             PIC 9(05) COMP VALUE ZERO.
016500 77  WK-N-REQ-APPROVED            PIC 9(05) COMP VALUE ZERO.
016600 77  WK-N-REQ-REJECTED            PIC 9(05) COMP VALUE ZERO.
016700 77  WK-N-REQ-CANCELLED           PIC 9(05) COMP VALUE ZERO.
016800 77  WK-N-ORD-CREATED             PIC 9(05) COMP VALUE ZERO.
016900 77  WK-N-ORD-APPROVED            PIC 9(05) COMP VALUE ZERO.
017000 77  WK-N-ORD-REJECTED            PIC 9(05) COMP VALUE ZERO.
017100 77  WK-N-PAY-CREATED             PIC 9(05) COMP VALUE ZERO.
017200 77  WK-N-PAY-APPROVED            PIC 9(05) COMP VALUE ZERO.
017300 77  WK-N-PAY-REJECTED            PIC 9(05) COMP VALUE ZERO.
017400 77  WK-N-PAY-APPR-AMT            PIC S9(09)V99 COMP-3 VALUE ZERO.
017500 77  WK-N-LDG-ALLOC-TOT           PIC S9(09)V99 COMP-3 VALUE ZERO.
017600 77  WK-N-LDG-COMMIT-TOT          PIC S9(09)V99 COMP-3 VALUE ZERO.
017700 77  WK-N-LDG-SPENT-TOT           PIC S9(09)V99 COMP-3 VALUE ZERO.
017800 77  WK-N-LDG-AVAIL-TOT           PIC S9(09)V99 COMP-3 VALUE ZERO.
017900*
018000* ---------------- PRINT-LINE WORK AREAS ------------------------*
018100 01  WK-C-RPT-HEADING.
018200     05  FILLER                  PIC X(10)  VALUE "PCBMAIN  ".
018300     05  WK-C-RPT-HDG-TEXT        PIC X(40)  VALUE
018400         "PROCUREMENT APPROVAL - SUMMARY REPORT".
018500     05  FILLER                  PIC X(10)  VALUE SPACES.
018600     05  FILLER                  PIC X(10)  VALUE "RUN DATE: ".
018700     05  WK-C-RPT-HDG-DATE        PIC 9(08).
018800     05  FILLER                  PIC X(54)  VALUE SPACES.
018900*
019000 01  WK-C-RPT-CNT-LINE.
019100     05  WK-C-RPT-CNT-LABEL       PIC X(40).
019200     05  WK-C-RPT-CNT-VALUE       PIC Z(8)9.
019300     05  FILLER                  PIC X(83)  VALUE SPACES.
019400*
019500 01  WK-C-RPT-AMT-LINE.
019600     05  WK-C-RPT-AMT-LABEL       PIC X(40).
019700     05  WK-C-RPT-AMT-VALUE       PIC -(8)9.99.
019800     05  FILLER                  PIC X(80)  VALUE SPACES.
019900*
020000 01  WK-C-RPT-BUD-HDG.
020100     05  FILLER                  PIC X(02)  VALUE SPACES.
020200     05  FILLER                  PIC X(10)  VALUE "BUDGET ID ".
020300     05  FILLER                  PIC X(02)  VALUE SPACES.
020400     05  FILLER                  PIC X(10)  VALUE "CATEGORY  ".
020500     05  FILLER                  PIC X(05)  VALUE SPACES.
020600     05  FILLER                  PIC X(10)  VALUE "ALLOCATED ".
020700     05  FILLER                  PIC X(04)  VALUE SPACES.
020800     05  FILLER                  PIC X(10)  VALUE "COMMITTED ".
020900     05  FILLER                  PIC X(04)  VALUE SPACES.
021000     05  FILLER                  PIC X(10)  VALUE "SPENT     ".
021100     05  FILLER                  PIC X(04)  VALUE SPACES.
021200     05  FILLER                  PIC X(10)  VALUE "AVAILABLE ".
021300     05  FILLER                  PIC X(61)  VALUE SPACES.
021400*
021500 01  WK-C-RPT-BUD-LINE.
021600     05  WK-C-RPT-BUD-ID          PIC X(10).
021700     05  FILLER                  PIC X(02)  VALUE SPACES.
021800     05  WK-C-RPT-BUD-CAT         PIC X(10).
021900     05  FILLER                  PIC X(02)  VALUE SPACES.
022000     05  WK-C-RPT-BUD-ALLOC       PIC -(7)9.99.
022100     05  FILLER                  PIC X(02)  VALUE SPACES.
022200     05  WK-C-RPT-BUD-COMMIT      PIC -(7)9.99.
022300     05  FILLER                  PIC X(02)  VALUE SPACES.
022400     05  WK-C-RPT-BUD-SPENT       PIC -(7)9.99.
022500     05  FILLER                  PIC X(02)  VALUE SPACES.
022600     05  WK-C-RPT-BUD-AVAIL       PIC -(7)9.99.
022700     05  FILLER                  PIC X(58)  VALUE SPACES.
022800*
022900 01  WK-C-RPT-BUD-TOT-LINE.
023000     05  WK-C-RPT-TOT-LABEL       PIC X(22)  VALUE "GRAND TOTAL".
023100     05  WK-C-RPT-TOT-ALLOC       PIC -(7)9.99.
023200     05  FILLER                  PIC X(02)  VALUE SPACES.
023300     05  WK-C-RPT-TOT-COMMIT      PIC -(7)9.99.
023400     05  FILLER                  PIC X(02)  VALUE SPACES.
023500     05  WK-C-RPT-TOT-SPENT       PIC -(7)9.99.
023600     05  FILLER                  PIC X(02)  VALUE SPACES.
023700     05  WK-C-RPT-TOT-AVAIL       PIC -(7)9.99.
023800     05  FILLER                  PIC X(60)  VALUE SPACES.
023900*
024000***************
024100 PROCEDURE DIVISION.
024200***************
024300 MAIN-MODULE.
024400*
024500     PERFORM A000-INITIALIZE-RUN
024600        THRU A099-INITIALIZE-RUN-EX.
024700     PERFORM B000-LOAD-MASTER-DATA
024800        THRU B099-LOAD-MASTER-DATA-EX.
024900     PERFORM C000-PROCESS-TRANSACTIONS
025000        THRU C099-PROCESS-TRANSACTIONS-EX.
025100     PERFORM D000-PRODUCE-OUTPUT
025200        THRU D099-PRODUCE-OUTPUT-EX.
025300     PERFORM Z000-END-PROGRAM-ROUTINE
025400        THRU Z099-END-PROGRAM-ROUTINE-EX.
025500     GO TO END-PROGRAM.
025600*
025700*----------------------------------------------------------------*
025800 A000-INITIALIZE-RUN.
025900*----------------------------------------------------------------*
026000     OPEN INPUT  CATMAST ITEMMAST BUDMAST TXNFILE.
026100     OPEN OUTPUT AUDOUT LDGOUT RPTOUT.
026200*
026300     ACCEPT WK-C-RUN-DATE FROM DATE YYYYMMDD.
026400     ACCEPT WK-C-RUN-TIME FROM TIME.
026500     MOVE WK-C-RUN-DATE               TO WK-C-RPT-HDG-DATE.
026600*
026700*----------------------------------------------------------------*
026800 A099-INITIALIZE-RUN-EX.
026900*----------------------------------------------------------------*
027000 EXIT.
027100*
027200*----------------------------------------------------------------*
027300 B000-LOAD-MASTER-DATA.
027400*----------------------------------------------------------------*
027500     PERFORM B100-LOAD-CATEGORIES
027600        THRU B199-LOAD-CATEGORIES-EX.
027700     PERFORM B200-LOAD-ITEMS
027800        THRU B299-LOAD-ITEMS-EX.
027900     PERFORM B300-LOAD-BUDGETS
028000        THRU B399-LOAD-BUDGETS-EX.
028100*
028200*----------------------------------------------------------------*
028300 B099-LOAD-MASTER-DATA-EX.
028400*----------------------------------------------------------------*
028500 EXIT.
028600*
028700*----------------------------------------------------------------*
028800 B100-LOAD-CATEGORIES.
028900*----------------------------------------------------------------*
029000     PERFORM B110-READ-CATEGORY
029100        THRU B119-READ-CATEGORY-EX.
029200     PERFORM B120-PROCESS-ONE-CATEGORY
029300        THRU B129-PROCESS-ONE-CATEGORY-EX
029400        UNTIL WK-C-CAT-EOF.
029500*
029600*----------------------------------------------------------------*
029700 B199-LOAD-CATEGORIES-EX.
029800*----------------------------------------------------------------*
029900 EXIT.
030000*
030100*----------------------------------------------------------------*
030200 B110-READ-CATEGORY.
030300*----------------------------------------------------------------*
030400     READ CATMAST
030500        AT END
030600           MOVE "Y"              TO WK-C-CAT-EOF-SW
030700 END-READ.
030800*
030900*----------------------------------------------------------------*
031000 B119-READ-CATEGORY-EX.
031100*----------------------------------------------------------------*
031200 EXIT.
031300*
031400*----------------------------------------------------------------*
031500 B120-PROCESS-ONE-CATEGORY.
031600*----------------------------------------------------------------*
031700     MOVE 1                      TO WK-C-VCAT-OPTION.
031800     MOVE CAT-ID                 TO WK-C-VCAT-I-ID.
031900     MOVE CAT-NAME                TO WK-C-VCAT-I-NAME.
032000     MOVE CAT-DESC                 TO WK-C-VCAT-I-DESC.
032100     CALL "PCBVCAT"               USING WK-C-VCAT-RECORD
032200                                         WK-C-CATEGORY-TABLE.
032300*
032400     PERFORM B110-READ-CATEGORY
032500        THRU B119-READ-CATEGORY-EX.
032600*
032700*----------------------------------------------------------------*
032800 B129-PROCESS-ONE-CATEGORY-EX.
032900*----------------------------------------------------------------*
033000 EXIT.
033100*
033200*----------------------------------------------------------------*
033300 B200-LOAD-ITEMS.
033400*----------------------------------------------------------------*
033500     PERFORM B210-READ-ITEM
033600        THRU B219-READ-ITEM-EX.
033700     PERFORM B220-PROCESS-ONE-ITEM
033800        THRU B229-PROCESS-ONE-ITEM-EX
033900        UNTIL WK-C-ITM-EOF.
034000*
034100*----------------------------------------------------------------*
034200 B299-LOAD-ITEMS-EX.
034300*----------------------------------------------------------------*
034400 EXIT.
034500*
034600*----------------------------------------------------------------*
034700 B210-READ-ITEM.
034800*----------------------------------------------------------------*
034900     READ ITEMMAST
035000        AT END
035100           MOVE "Y"              TO WK-C-ITM-EOF-SW
035200 END-READ.
035300*
035400*----------------------------------------------------------------*
035500 B219-READ-ITEM-EX.
035600*----------------------------------------------------------------*
035700 EXIT.
035800*
035900*----------------------------------------------------------------*
036000 B220-PROCESS-ONE-ITEM.
036100*----------------------------------------------------------------*
036200     MOVE 1                      TO WK-C-VITM-OPTION.
036300     MOVE ITEM-ID                 TO WK-C-VITM-I-ID.
036400     MOVE ITEM-CAT-ID              TO WK-C-VITM-I-CAT-ID.
036500     MOVE ITEM-NAME                 TO WK-C-VITM-I-NAME.
036600     MOVE ITEM-UNIT-COST              TO WK-C-VITM-I-COST.
036700     MOVE ITEM-DESC                    TO WK-C-VITM-I-DESC.
036800     CALL "PCBVITM"               USING WK-C-VITM-RECORD
036900                                         WK-C-ITEM-TABLE
037000                                         WK-C-CATEGORY-TABLE.
037100*
037200     PERFORM B210-READ-ITEM
037300        THRU B219-READ-ITEM-EX.
037400*
037500*----------------------------------------------------------------*
037600 B229-PROCESS-ONE-ITEM-EX.
037700*----------------------------------------------------------------*
037800 EXIT.
037900*
038000*----------------------------------------------------------------*
038100 B300-LOAD-BUDGETS.
038200*----------------------------------------------------------------*
038300     PERFORM B310-READ-BUDGET
038400        THRU B319-READ-BUDGET-EX.
038500     PERFORM B320-PROCESS-ONE-BUDGET
038600        THRU B329-PROCESS-ONE-BUDGET-EX
038700        UNTIL WK-C-BUD-EOF.
038800*
038900*----------------------------------------------------------------*
039000 B399-LOAD-BUDGETS-EX.
039100*----------------------------------------------------------------*
039200 EXIT.
039300*
039400*----------------------------------------------------------------*
039500 B310-READ-BUDGET.
039600*----------------------------------------------------------------*
039700     READ BUDMAST
039800        AT END
039900           MOVE "Y"              TO WK-C-BUD-EOF-SW
040000 END-READ.
040100*
040200*----------------------------------------------------------------*
040300 B319-READ-BUDGET-EX.
040400*----------------------------------------------------------------*
040500 EXIT.
040600*
040700*----------------------------------------------------------------*
040800 B320-PROCESS-ONE-BUDGET.
040900*----------------------------------------------------------------*
041000     MOVE 1                      TO WK-C-VBUD-OPTION.
041100     MOVE BUD-ID                  TO WK-C-VBUD-I-ID.
041200     MOVE BUD-CAT-ID                TO WK-C-VBUD-I-CAT-ID.
041300     MOVE BUD-ALLOCATED               TO WK-C-VBUD-I-ALLOC.
041400     CALL "PCBVBUD"               USING WK-C-VBUD-RECORD
041500                                         WK-C-BUDGET-TABLE.
041600*
041700     PERFORM B310-READ-BUDGET
041800        THRU B319-READ-BUDGET-EX.
041900*
042000*----------------------------------------------------------------*
042100 B329-PROCESS-ONE-BUDGET-EX.
042200*----------------------------------------------------------------*
042300 EXIT.
042400*
042500*----------------------------------------------------------------*
042600 C000-PROCESS-TRANSACTIONS.
042700*----------------------------------------------------------------*
042800     PERFORM C100-READ-NEXT-TRANSACTION
042900        THRU C199-READ-NEXT-TRANSACTION-EX.
043000     PERFORM C200-HANDLE-ONE-TRANSACTION
043100        THRU C299-HANDLE-ONE-TRANSACTION-EX
043200        UNTIL WK-C-TXN-EOF.
043300*
043400*----------------------------------------------------------------*
043500 C099-PROCESS-TRANSACTIONS-EX.
043600*----------------------------------------------------------------*
043700 EXIT.
043800*
043900*----------------------------------------------------------------*
044000 C100-READ-NEXT-TRANSACTION.
044100*----------------------------------------------------------------*
044200     READ TXNFILE
044300        AT END
044400           MOVE "Y"              TO WK-C-TXN-EOF-SW
044500        NOT AT END
044600           ADD 1                 TO WK-N-TXN-READ
044700           MOVE TXN-CODE          TO WK-C-CURR-TXN-CODE
044800           MOVE TXN-ID             TO WK-C-CURR-TXN-ID
044900 END-READ.
045000*
045100*----------------------------------------------------------------*
045200 C199-READ-NEXT-TRANSACTION-EX.
045300*----------------------------------------------------------------*
045400 EXIT.
045500*
045600*----------------------------------------------------------------*
045700 C200-HANDLE-ONE-TRANSACTION.
045800*----------------------------------------------------------------*
045900     MOVE WK-N-AUD-SEQ            TO AUD-SEQ.
046000     ADD 1                         TO WK-N-AUD-SEQ.
046100     MOVE WK-C-CURR-TXN-CODE       TO AUD-CODE.
046200     MOVE WK-C-CURR-TXN-ID          TO AUD-ID.
046300     MOVE "REJECTED"                 TO AUD-DISP.
046400     MOVE SPACES                      TO AUD-REASON.
046500*
046600     EVALUATE WK-C-CURR-TXN-CODE
046700        WHEN "PRCR"  PERFORM E100-DO-PRCR THRU E199-DO-PRCR-EX
046800        WHEN "PRSB"  PERFORM E200-DO-PRSB THRU E299-DO-PRSB-EX
046900        WHEN "PRAP"  PERFORM E300-DO-PRAP THRU E399-DO-PRAP-EX
047000        WHEN "PRRJ"  PERFORM E400-DO-PRRJ THRU E499-DO-PRRJ-EX
047100        WHEN "PRCN"  PERFORM E500-DO-PRCN THRU E599-DO-PRCN-EX
047200        WHEN "POCR"  PERFORM E600-DO-POCR THRU E699-DO-POCR-EX
047300        WHEN "POSB"  PERFORM E700-DO-POSB THRU E799-DO-POSB-EX
047400        WHEN "POAP"  PERFORM E800-DO-POAP THRU E899-DO-POAP-EX
047500        WHEN "PORJ"  PERFORM E900-DO-PORJ THRU E999-DO-PORJ-EX
047600        WHEN "PYCR"  PERFORM F100-DO-PYCR THRU F199-DO-PYCR-EX
047700        WHEN "PYSB"  PERFORM F200-DO-PYSB THRU F299-DO-PYSB-EX
047800        WHEN "PYAP"  PERFORM F300-DO-PYAP THRU F399-DO-PYAP-EX
047900        WHEN "PYRJ"  PERFORM F400-DO-PYRJ THRU F499-DO-PYRJ-EX
048000        WHEN OTHER
048100           MOVE "UNKNOWN TRANSACTION CODE" TO AUD-REASON
048200 END-EVALUATE.
048300*
048400     IF AUD-DISP = "ACCEPTED"
048500        ADD 1                    TO WK-N-TXN-ACCEPTED
048600     ELSE
048700        ADD 1                    TO WK-N-TXN-REJECTED
048800 END-IF.
048900     WRITE AUD-LOG-RECORD.
049000*
049100     PERFORM C100-READ-NEXT-TRANSACTION
049200        THRU C199-READ-NEXT-TRANSACTION-EX.
049300*
049400*----------------------------------------------------------------*
049500 C299-HANDLE-ONE-TRANSACTION-EX.
049600*----------------------------------------------------------------*
049700 EXIT.
049800*
049900*----------------------------------------------------------------*
050000 E100-DO-PRCR.
050100*----------------------------------------------------------------*
050200     MOVE 1                      TO WK-C-VREQ-OPTION.
050300     MOVE TXN-ID                  TO WK-C-VREQ-I-ID.
050400     MOVE TXN-ACTOR                 TO WK-C-VREQ-I-REQUESTER.
050500     MOVE TXN-TEXT                    TO WK-C-VREQ-I-JUSTIF.
050600     MOVE WK-C-RUN-DATE                TO WK-C-VREQ-I-RUN-DATE.
050700     MOVE TXN-LINE-CNT                  TO WK-N-HDR-LINE-CNT
050800                                            WK-C-VREQ-I-LINE-CNT.
050900*
051000     PERFORM E110-READ-ONE-LINE
051100        THRU E119-READ-ONE-LINE-EX
051200        VARYING WK-N-SUB-IDX FROM 1 BY 1
051300           UNTIL WK-N-SUB-IDX > WK-N-HDR-LINE-CNT.
051400*
051500     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
051600                                         WK-C-REQUEST-TABLE
051700                                         WK-C-ITEM-TABLE.
051800     IF WK-C-VREQ-IS-FOUND
051900        MOVE "ACCEPTED"           TO AUD-DISP
052000        ADD 1                     TO WK-N-REQ-CREATED
052100     ELSE
052200        PERFORM G100-SET-REQ-REASON
052300           THRU G199-SET-REQ-REASON-EX
052400 END-IF.
052500*
052600*----------------------------------------------------------------*
052700 E199-DO-PRCR-EX.
052800*----------------------------------------------------------------*
052900 EXIT.
053000*
053100*----------------------------------------------------------------*
053200 E110-READ-ONE-LINE.
053300*----------------------------------------------------------------*
053400     READ TXNFILE
053500        AT END
053600           MOVE "Y"              TO WK-C-TXN-EOF-SW
053700 END-READ.
053800     MOVE LIN-ITEM-ID             TO WK-C-VREQ-LIN-ITEM-ID
053900                                            (WK-N-SUB-IDX).
054000     MOVE LIN-QUANTITY             TO WK-C-VREQ-LIN-QTY
054100                                            (WK-N-SUB-IDX).
054200     MOVE LIN-UNIT-PRICE            TO WK-C-VREQ-LIN-PRICE
054300                                            (WK-N-SUB-IDX).
054400*
054500*----------------------------------------------------------------*
054600 E119-READ-ONE-LINE-EX.
054700*----------------------------------------------------------------*
054800 EXIT.
054900*
055000*----------------------------------------------------------------*
055100 E200-DO-PRSB.
055200*----------------------------------------------------------------*
055300     MOVE 2                      TO WK-C-VREQ-OPTION.
055400     MOVE WK-C-CURR-TXN-ID         TO WK-C-VREQ-I-ID.
055500     MOVE WK-C-RUN-DATE             TO WK-C-VREQ-I-RUN-DATE.
055600     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
055700                                         WK-C-REQUEST-TABLE
055800                                         WK-C-ITEM-TABLE.
055900     IF WK-C-VREQ-IS-FOUND
056000        MOVE "ACCEPTED"           TO AUD-DISP
056100     ELSE
056200        PERFORM G100-SET-REQ-REASON
056300           THRU G199-SET-REQ-REASON-EX
056400 END-IF.
056500*
056600*----------------------------------------------------------------*
056700 E299-DO-PRSB-EX.
056800*----------------------------------------------------------------*
056900 EXIT.
057000*
057100*----------------------------------------------------------------*
057200 E300-DO-PRAP.
057300*----------------------------------------------------------------*
057400     MOVE 4                      TO WK-C-VREQ-OPTION.
057500     MOVE WK-C-CURR-TXN-ID         TO WK-C-VREQ-I-ID.
057600     MOVE WK-C-RUN-DATE             TO WK-C-VREQ-I-RUN-DATE.
057700     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
057800                                         WK-C-REQUEST-TABLE
057900                                         WK-C-ITEM-TABLE.
058000     IF NOT WK-C-VREQ-IS-FOUND
058100        PERFORM G100-SET-REQ-REASON
058200           THRU G199-SET-REQ-REASON-EX
058300        GO TO E399-DO-PRAP-EX
058400 END-IF.
058500*
058600     MOVE "Y"                    TO WK-C-RULE-SWITCH.
058700     PERFORM H100-CHECK-ONE-CATEGORY
058800        THRU H199-CHECK-ONE-CATEGORY-EX
058900        VARYING WK-C-VREQ-CAT-IDX FROM 1 BY 1
059000           UNTIL WK-C-VREQ-CAT-IDX > WK-C-VREQ-O-CAT-CNT
059100              OR NOT WK-C-RULE-OK.
059200     IF NOT WK-C-RULE-OK
059300        PERFORM G400-SET-BUD-REASON
059400           THRU G499-SET-BUD-REASON-EX
059500        GO TO E399-DO-PRAP-EX
059600 END-IF.
059700*
059800     PERFORM H200-RESERVE-ONE-CATEGORY
059900        THRU H299-RESERVE-ONE-CATEGORY-EX
060000        VARYING WK-C-VREQ-CAT-IDX FROM 1 BY 1
060100           UNTIL WK-C-VREQ-CAT-IDX > WK-C-VREQ-O-CAT-CNT.
060200*
060300     MOVE 5                      TO WK-C-VREQ-OPTION.
060400     MOVE WK-C-CURR-TXN-ID         TO WK-C-VREQ-I-ID.
060500     MOVE WK-C-RUN-DATE             TO WK-C-VREQ-I-RUN-DATE.
060600     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
060700                                         WK-C-REQUEST-TABLE
060800                                         WK-C-ITEM-TABLE.
060900     MOVE "ACCEPTED"              TO AUD-DISP.
061000     ADD 1                         TO WK-N-REQ-APPROVED.
061100*
061200*----------------------------------------------------------------*
061300 E399-DO-PRAP-EX.
061400*----------------------------------------------------------------*
061500 EXIT.
061600*
061700*----------------------------------------------------------------*
061800 H100-CHECK-ONE-CATEGORY.
061900*----------------------------------------------------------------*
062000     MOVE 4                      TO WK-C-VBUD-OPTION.
062100     MOVE WK-C-VREQ-O-CAT-ID (WK-C-VREQ-CAT-IDX)
062200                              TO WK-C-VBUD-I-CAT-ID.
062300     MOVE WK-C-VREQ-O-CAT-AMT (WK-C-VREQ-CAT-IDX)
062400                              TO WK-C-VBUD-I-AMOUNT.
062500     CALL "PCBVBUD"               USING WK-C-VBUD-RECORD
062600                                         WK-C-BUDGET-TABLE.
062700     IF NOT WK-C-VBUD-IS-FOUND
062800        MOVE "B"                 TO WK-C-RULE-SWITCH
062900     ELSE
063000        IF WK-C-VBUD-ERROR-CD NOT = SPACES
063100           MOVE "F"              TO WK-C-RULE-SWITCH
063200 END-IF
063300 END-IF.
063400*
063500*----------------------------------------------------------------*
063600 H199-CHECK-ONE-CATEGORY-EX.
063700*----------------------------------------------------------------*
063800 EXIT.
063900*
064000*----------------------------------------------------------------*
064100 H200-RESERVE-ONE-CATEGORY.
064200*----------------------------------------------------------------*
064300     MOVE 5                      TO WK-C-VBUD-OPTION.
064400     MOVE WK-C-VREQ-O-CAT-ID (WK-C-VREQ-CAT-IDX)
064500                              TO WK-C-VBUD-I-CAT-ID.
064600     MOVE WK-C-VREQ-O-CAT-AMT (WK-C-VREQ-CAT-IDX)
064700                              TO WK-C-VBUD-I-AMOUNT.
064800     CALL "PCBVBUD"               USING WK-C-VBUD-RECORD
064900                                         WK-C-BUDGET-TABLE.
065000*
065100*----------------------------------------------------------------*
065200 H299-RESERVE-ONE-CATEGORY-EX.
065300*----------------------------------------------------------------*
065400 EXIT.
065500*
065600*----------------------------------------------------------------*
065700 E400-DO-PRRJ.
065800*----------------------------------------------------------------*
065900     MOVE 3                      TO WK-C-VREQ-OPTION.
066000     MOVE WK-C-CURR-TXN-ID         TO WK-C-VREQ-I-ID.
066100     MOVE WK-C-RUN-DATE             TO WK-C-VREQ-I-RUN-DATE.
066200     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
066300                                         WK-C-REQUEST-TABLE
066400                                         WK-C-ITEM-TABLE.
066500     IF WK-C-VREQ-IS-FOUND
066600        MOVE "ACCEPTED"           TO AUD-DISP
066700        ADD 1                     TO WK-N-REQ-REJECTED
066800     ELSE
066900        PERFORM G100-SET-REQ-REASON
067000           THRU G199-SET-REQ-REASON-EX
067100 END-IF.
067200*
067300*----------------------------------------------------------------*
067400 E499-DO-PRRJ-EX.
067500*----------------------------------------------------------------*
067600 EXIT.
067700*
067800*----------------------------------------------------------------*
067900 E500-DO-PRCN.
068000*----------------------------------------------------------------*
068100     MOVE 6                      TO WK-C-VREQ-OPTION.
068200     MOVE WK-C-CURR-TXN-ID         TO WK-C-VREQ-I-ID.
068300     MOVE WK-C-RUN-DATE             TO WK-C-VREQ-I-RUN-DATE.
068400     CALL "PCBVREQ"               USING WK-C-VREQ-RECORD
068500                                         WK-C-REQUEST-TABLE
068600                                         WK-C-ITEM-TABLE.
068700     IF NOT WK-C-VREQ-IS-FOUND
068800        PERFORM G100-SET-REQ-REASON
068900           THRU G199-SET-REQ-REASON-EX
069000        GO TO E599-DO-PRCN-EX
069100 END-IF.
069200*
069300     PERFORM H300-RELEASE-ONE-CATEGORY
069400        THRU H399-RELEASE-ONE-CATEGORY-EX
069500        VARYING WK-C-VREQ-CAT-IDX FROM 1 BY 1
069600           UNTIL WK-C-VREQ-CAT-IDX > WK-C-VREQ-O-CAT-CNT.
069700     MOVE "ACCEPTED"              TO AUD-DISP.
069800     ADD 1                         TO WK-N-REQ-CANCELLED.
069900*
070000*----------------------------------------------------------------*
070100 E599-DO-PRCN-EX.
070200*----------------------------------------------------------------*
070300 EXIT.
070400*
070500*----------------------------------------------------------------*
070600 H300-RELEASE-ONE-CATEGORY.
070700*----------------------------------------------------------------*
070800     MOVE 6                      TO WK-C-VBUD-OPTION.
070900     MOVE WK-C-VREQ-O-CAT-ID (WK-C-VREQ-CAT-IDX)
071000                              TO WK-C-VBUD-I-CAT-ID.
071100     MOVE WK-C-VREQ-O-CAT-AMT (WK-C-VREQ-CAT-IDX)
071200                              TO WK-C-VBUD-I-AMOUNT.
071300     CALL "PCBVBUD"               USING WK-C-VBUD-RECORD
071400                                         WK-C-BUDGET-TABLE.
071500*
071600*----------------------------------------------------------------*
071700 H399-RELEASE-ONE-CATEGORY-EX.
071800*----------------------------------------------------------------*
071900 EXIT.
072000*
072100*----------------------------------------------------------------*
072200 E600-DO-POCR.
072300*----------------------------------------------------------------*
072400     MOVE 1                      TO WK-C-VORD-OPTION.
072500     MOVE TXN-ID                  TO WK-C-VORD-I-ID.
072600     MOVE TXN-REF-ID                TO WK-C-VORD-I-REQ-ID.
072700     MOVE TXN-ACTOR                   TO WK-C-VORD-I-SUPPLIER.
072800     MOVE WK-C-RUN-DATE                  TO WK-C-VORD-I-RUN-DATE.
072900     CALL "PCBVORD"               USING WK-C-VORD-RECORD
073000                                         WK-C-ORDER-TABLE
073100                                         WK-C-REQUEST-TABLE
073200                                         WK-C-ITEM-TABLE.
073300     IF WK-C-VORD-IS-FOUND
073400        MOVE "ACCEPTED"           TO AUD-DISP
073500        ADD 1                     TO WK-N-ORD-CREATED
073600     ELSE
073700        PERFORM G200-SET-ORD-REASON
073800           THRU G299-SET-ORD-REASON-EX
073900 END-IF.
074000*
074100*----------------------------------------------------------------*
074200 E699-DO-POCR-EX.
074300*----------------------------------------------------------------*
074400 EXIT.
074500*
074600*----------------------------------------------------------------*
074700 E700-DO-POSB.
074800*----------------------------------------------------------------*
074900     MOVE 2                      TO WK-C-VORD-OPTION.
075000     MOVE WK-C-CURR-TXN-ID         TO WK-C-VORD-I-ID.
075100     MOVE WK-C-RUN-DATE             TO WK-C-VORD-I-RUN-DATE.
075200     CALL "PCBVORD"               USING WK-C-VORD-RECORD
075300                                         WK-C-ORDER-TABLE
075400                                         WK-C-REQUEST-TABLE
075500                                         WK-C-ITEM-TABLE.
075600     IF WK-C-VORD-IS-FOUND
075700        MOVE "ACCEPTED"           TO AUD-DISP
075800     ELSE
075900        PERFORM G200-SET-ORD-REASON
076000           THRU G299-SET-ORD-REASON-EX
076100 END-IF.
076200*
076300*----------------------------------------------------------------*
076400 E799-DO-POSB-EX.
076500*----------------------------------------------------------------*
076600 EXIT.
076700*
076800*----------------------------------------------------------------*
076900 E800-DO-POAP.
077000*----------------------------------------------------------------*
077100     MOVE 3                      TO WK-C-VORD-OPTION.
077200     MOVE WK-C-CURR-TXN-ID         TO WK-C-VORD-I-ID.
077300     MOVE WK-C-RUN-DATE             TO WK-C-VORD-I-RUN-DATE.
077400     CALL "PCBVORD"               USING WK-C-VORD-RECORD
077500                                         WK-C-ORDER-TABLE
077600                                         WK-C-REQUEST-TABLE
077700                                         WK-C-ITEM-TABLE.
077800     IF NOT WK-C-VORD-IS-FOUND
077900        PERFORM G200-SET-ORD-REASON
078000           THRU G299-SET-ORD-REASON-EX
078100        GO TO E899-DO-POAP-EX
078200 END-IF.
078300*
078400     ADD 1                         TO WK-N-ORD-APPROVED.
078500     MOVE "Y"                    TO WK-C-RULE-SWITCH.
078600     PERFORM H400-SPEND-ONE-CATEGORY
078700        THRU H499-SPEND-ONE-CATEGORY-EX
078800        VARYING WK-C-VORD-CAT-IDX FROM 1 BY 1
078900           UNTIL WK-C-VORD-CAT-IDX > WK-C-VORD-O-CAT-CNT
079000              OR NOT WK-C-RULE-OK.
079100     IF NOT WK-C-RULE-OK
079200        PERFORM G400-SET-BUD-REASON
079300           THRU G499-SET-BUD-REASON-EX
079400     ELSE
079500        MOVE "ACCEPTED"           TO AUD-DISP
079600 END-IF.
079700*
079800*----------------------------------------------------------------*
079900 E899-DO-POAP-EX.
080000*----------------------------------------------------------------*
080100 EXIT.
080200*
080300*----------------------------------------------------------------*
080400 H400-SPEND-ONE-CATEGORY.
080500*----------------------------------------------------------------*
080600     MOVE 7                      TO WK-C-VBUD-OPTION.
080700     MOVE WK-C-VORD-O-CAT-ID (WK-C-VORD-CAT-IDX)
080800                              TO WK-C-VBUD-I-CAT-ID.
080900     MOVE WK-C-VORD-O-CAT-AMT (WK-C-VORD-CAT-IDX)
081000                              TO WK-C-VBUD-I-AMOUNT.
081100     CALL "PCBVBUD"               USING WK-C-VBUD-RECORD
081200                                         WK-C-BUDGET-TABLE.
081300     IF NOT WK-C-VBUD-IS-FOUND
081400        MOVE "B"                 TO WK-C-RULE-SWITCH
081500     ELSE
081600        IF WK-C-VBUD-ERROR-CD NOT = SPACES
081700           MOVE "F"              TO WK-C-RULE-SWITCH
081800 END-IF
081900 END-IF.
082000*
082100*----------------------------------------------------------------*
082200 H499-SPEND-ONE-CATEGORY-EX.
082300*----------------------------------------------------------------*
082400 EXIT.
082500*
082600*----------------------------------------------------------------*
082700 E900-DO-PORJ.
082800*----------------------------------------------------------------*
082900     MOVE 4                      TO WK-C-VORD-OPTION.
083000     MOVE WK-C-CURR-TXN-ID         TO WK-C-VORD-I-ID.
083100     MOVE WK-C-RUN-DATE             TO WK-C-VORD-I-RUN-DATE.
083200     CALL "PCBVORD"               USING WK-C-VORD-RECORD
083300                                         WK-C-ORDER-TABLE
083400                                         WK-C-REQUEST-TABLE
083500                                         WK-C-ITEM-TABLE.
083600     IF WK-C-VORD-IS-FOUND
083700        MOVE "ACCEPTED"           TO AUD-DISP
083800        ADD 1                     TO WK-N-ORD-REJECTED
083900     ELSE
084000        PERFORM G200-SET-ORD-REASON
084100           THRU G299-SET-ORD-REASON-EX
084200 END-IF.
084300*
084400*----------------------------------------------------------------*
084500 E999-DO-PORJ-EX.
084600*----------------------------------------------------------------*
084700 EXIT.
084800*
084900*----------------------------------------------------------------*
085000 F100-DO-PYCR.
085100*----------------------------------------------------------------*
085200     MOVE 1                      TO WK-C-VPAY-OPTION.
085300     MOVE TXN-ID                  TO WK-C-VPAY-I-ID.
085400     MOVE TXN-REF-ID                TO WK-C-VPAY-I-ORD-ID.
085500     MOVE TXN-AMOUNT                  TO WK-C-VPAY-I-AMOUNT.
085600     MOVE TXN-ACTOR                     TO WK-C-VPAY-I-PAYEE.
085700     MOVE WK-C-RUN-DATE                   TO WK-C-VPAY-I-RUN-DATE.
085800     CALL "PCBVPAY"               USING WK-C-VPAY-RECORD
085900                                         WK-C-PAYMENT-TABLE
086000                                         WK-C-ORDER-TABLE.
086100     IF WK-C-VPAY-IS-FOUND
086200        MOVE "ACCEPTED"           TO AUD-DISP
086300        ADD 1                     TO WK-N-PAY-CREATED
086400     ELSE
086500        PERFORM G300-SET-PAY-REASON
086600           THRU G399-SET-PAY-REASON-EX
086700 END-IF.
086800*
086900*----------------------------------------------------------------*
087000 F199-DO-PYCR-EX.
087100*----------------------------------------------------------------*
087200 EXIT.
087300*
087400*----------------------------------------------------------------*
087500 F200-DO-PYSB.
087600*----------------------------------------------------------------*
087700     MOVE 2                      TO WK-C-VPAY-OPTION.
087800     MOVE WK-C-CURR-TXN-ID         TO WK-C-VPAY-I-ID.
087900     MOVE WK-C-RUN-DATE             TO WK-C-VPAY-I-RUN-DATE.
088000     CALL "PCBVPAY"               USING WK-C-VPAY-RECORD
088100                                         WK-C-PAYMENT-TABLE
088200                                         WK-C-ORDER-TABLE.
088300     IF WK-C-VPAY-IS-FOUND
088400        MOVE "ACCEPTED"           TO AUD-DISP
088500     ELSE
088600        PERFORM G300-SET-PAY-REASON
088700           THRU G399-SET-PAY-REASON-EX
088800 END-IF.
088900*
089000*----------------------------------------------------------------*
089100 F299-DO-PYSB-EX.
089200*----------------------------------------------------------------*
089300 EXIT.
089400*
089500*----------------------------------------------------------------*
089600 F300-DO-PYAP.
089700*----------------------------------------------------------------*
089800     MOVE 3                      TO WK-C-VPAY-OPTION.
089900     MOVE WK-C-CURR-TXN-ID         TO WK-C-VPAY-I-ID.
090000     MOVE WK-C-RUN-DATE             TO WK-C-VPAY-I-RUN-DATE.
090100     CALL "PCBVPAY"               USING WK-C-VPAY-RECORD
090200                                         WK-C-PAYMENT-TABLE
090300                                         WK-C-ORDER-TABLE.
090400     IF WK-C-VPAY-IS-FOUND
090500        MOVE "ACCEPTED"           TO AUD-DISP
090600        ADD 1                     TO WK-N-PAY-APPROVED
090700        PERFORM J100-ADD-APPROVED-PAYMENT
090800           THRU J199-ADD-APPROVED-PAYMENT-EX
090900     ELSE
091000        PERFORM G300-SET-PAY-REASON
091100           THRU G399-SET-PAY-REASON-EX
091200 END-IF.
091300*
091400*----------------------------------------------------------------*
091500 F399-DO-PYAP-EX.
091600*----------------------------------------------------------------*
091700 EXIT.
091800*
091900*----------------------------------------------------------------*
092000 J100-ADD-APPROVED-PAYMENT.
092100*----------------------------------------------------------------*
092200     SET WK-C-PAYMENT-IDX           TO 1.
092300     SEARCH WK-C-PAYMENT-ENTRY
092400        AT END
092500           CONTINUE
092600        WHEN WK-C-PAY-TBL-ID (WK-C-PAYMENT-IDX) =
092700                WK-C-CURR-TXN-ID
092800           ADD WK-C-PAY-TBL-AMOUNT (WK-C-PAYMENT-IDX)
092900              TO WK-N-PAY-APPR-AMT
093000 END-SEARCH.
093100*
093200*----------------------------------------------------------------*
093300 J199-ADD-APPROVED-PAYMENT-EX.
093400*----------------------------------------------------------------*
093500 EXIT.
093600*
093700*----------------------------------------------------------------*
093800 F400-DO-PYRJ.
093900*----------------------------------------------------------------*
094000     MOVE 4                      TO WK-C-VPAY-OPTION.
094100     MOVE WK-C-CURR-TXN-ID         TO WK-C-VPAY-I-ID.
094200     MOVE WK-C-RUN-DATE             TO WK-C-VPAY-I-RUN-DATE.
094300     CALL "PCBVPAY"               USING WK-C-VPAY-RECORD
094400                                         WK-C-PAYMENT-TABLE
094500                                         WK-C-ORDER-TABLE.
094600     IF WK-C-VPAY-IS-FOUND
094700        MOVE "ACCEPTED"           TO AUD-DISP
094800        ADD 1                     TO WK-N-PAY-REJECTED
094900     ELSE
095000        PERFORM G300-SET-PAY-REASON
095100           THRU G399-SET-PAY-REASON-EX
095200 END-IF.
095300*
095400*----------------------------------------------------------------*
095500 F499-DO-PYRJ-EX.
095600*----------------------------------------------------------------*
095700 EXIT.
095800*
095900*----------------------------------------------------------------*
096000 G100-SET-REQ-REASON.
096100*----------------------------------------------------------------*
096200     EVALUATE WK-C-VREQ-ERROR-CD
096300        WHEN "BADLIN1"
096400           MOVE "INVALID LINE QUANTITY OR PRICE" TO AUD-REASON
096500        WHEN "NOITM01"
096600           MOVE "LINE ITEM NOT ON CATALOGUE FILE" TO AUD-REASON
096700        WHEN "TBLFUL1"
096800           MOVE "REQUEST TABLE FULL"           TO AUD-REASON
096900        WHEN "NOTFND1"
097000           MOVE "REQUEST NOT ON FILE"           TO AUD-REASON
097100        WHEN "BADST01"
097200           MOVE "REQUEST NOT IN REQUIRED STATUS" TO AUD-REASON
097300        WHEN OTHER
097400           MOVE "REQUEST REJECTED"              TO AUD-REASON
097500 END-EVALUATE.
097600*
097700*----------------------------------------------------------------*
097800 G199-SET-REQ-REASON-EX.
097900*----------------------------------------------------------------*
098000 EXIT.
098100*
098200*----------------------------------------------------------------*
098300 G200-SET-ORD-REASON.
098400*----------------------------------------------------------------*
098500     EVALUATE WK-C-VORD-ERROR-CD
098600        WHEN "NOREQ01"
098700           MOVE "REQUEST NOT ON FILE"           TO AUD-REASON
098800        WHEN "BADRST1"
098900           MOVE "REQUEST NOT APPROVED"           TO AUD-REASON
099000        WHEN "TBLFUL1"
099100           MOVE "ORDER TABLE FULL"             TO AUD-REASON
099200        WHEN "NOTFND1"
099300           MOVE "ORDER NOT ON FILE"             TO AUD-REASON
099400        WHEN "BADST01"
099500           MOVE "ORDER NOT IN REQUIRED STATUS"   TO AUD-REASON
099600        WHEN OTHER
099700           MOVE "ORDER REJECTED"                TO AUD-REASON
099800 END-EVALUATE.
099900*
100000*----------------------------------------------------------------*
100100 G299-SET-ORD-REASON-EX.
100200*----------------------------------------------------------------*
100300 EXIT.
100400*
100500*----------------------------------------------------------------*
100600 G300-SET-PAY-REASON.
100700*----------------------------------------------------------------*
100800     EVALUATE WK-C-VPAY-ERROR-CD
100900        WHEN "NOORD01"
101000           MOVE "ORDER NOT ON FILE"             TO AUD-REASON
101100        WHEN "BADRST1"
101200           MOVE "ORDER NOT APPROVED"             TO AUD-REASON
101300        WHEN "BADAMT1"
101400           MOVE "PAYMENT AMOUNT NOT GREATER THAN ZERO"
101500                                                TO AUD-REASON
101600        WHEN "OVRAMT1"
101700           MOVE "PAYMENT AMOUNT EXCEEDS ORDER TOTAL"
101800                                                TO AUD-REASON
101900        WHEN "TBLFUL1"
102000           MOVE "PAYMENT TABLE FULL"            TO AUD-REASON
102100        WHEN "NOTFND1"
102200           MOVE "PAYMENT NOT ON FILE"           TO AUD-REASON
102300        WHEN "BADST01"
102400           MOVE "PAYMENT NOT IN REQUIRED STATUS" TO AUD-REASON
102500        WHEN OTHER
102600           MOVE "PAYMENT REJECTED"              TO AUD-REASON
102700 END-EVALUATE.
102800*
102900*----------------------------------------------------------------*
103000 G399-SET-PAY-REASON-EX.
103100*----------------------------------------------------------------*
103200 EXIT.
103300*
103400*----------------------------------------------------------------*
103500 G400-SET-BUD-REASON.
103600*----------------------------------------------------------------*
103700     IF WK-C-NO-BUDGET
103800        MOVE C-REASON-NO-BUD      TO AUD-REASON
103900     ELSE
104000        MOVE C-REASON-FUNDS       TO AUD-REASON
104100 END-IF.
104200*
104300*----------------------------------------------------------------*
104400 G499-SET-BUD-REASON-EX.
104500*----------------------------------------------------------------*
104600 EXIT.
104700*
104800*----------------------------------------------------------------*
104900 D000-PRODUCE-OUTPUT.
105000*----------------------------------------------------------------*
105100     PERFORM D100-WRITE-LEDGER-RECORDS
105200        THRU D199-WRITE-LEDGER-RECORDS-EX.
105300     PERFORM D200-WRITE-SUMMARY-REPORT
105400        THRU D299-WRITE-SUMMARY-REPORT-EX.
105500*
105600*----------------------------------------------------------------*
105700 D099-PRODUCE-OUTPUT-EX.
105800*----------------------------------------------------------------*
105900 EXIT.
106000*
106100*----------------------------------------------------------------*
106200 D100-WRITE-LEDGER-RECORDS.
106300*----------------------------------------------------------------*
106400     PERFORM D110-WRITE-ONE-LEDGER-RECORD
106500        THRU D119-WRITE-ONE-LEDGER-RECORD-EX
106600        VARYING WK-C-BUDGET-IDX FROM 1 BY 1
106700           UNTIL WK-C-BUDGET-IDX > WK-C-BUDGET-COUNT.
106800*
106900*----------------------------------------------------------------*
107000 D199-WRITE-LEDGER-RECORDS-EX.
107100*----------------------------------------------------------------*
107200 EXIT.
107300*
107400*----------------------------------------------------------------*
107500 D110-WRITE-ONE-LEDGER-RECORD.
107600*----------------------------------------------------------------*
107700     COMPUTE WK-N-THIS-AVAIL =
107800           WK-C-BUD-TBL-ALLOC  (WK-C-BUDGET-IDX) -
107900           WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
108000           WK-C-BUD-TBL-SPENT  (WK-C-BUDGET-IDX).
108100*
108200     MOVE WK-C-BUD-TBL-ID      (WK-C-BUDGET-IDX) TO LDG-ID.
108300     MOVE WK-C-BUD-TBL-CAT-ID  (WK-C-BUDGET-IDX) TO LDG-CAT-ID.
108400     MOVE WK-C-BUD-TBL-ALLOC   (WK-C-BUDGET-IDX) TO LDG-ALLOCATED.
108500     MOVE WK-C-BUD-TBL-COMMIT  (WK-C-BUDGET-IDX) TO LDG-COMMITTED.
108600     MOVE WK-C-BUD-TBL-SPENT   (WK-C-BUDGET-IDX) TO LDG-SPENT.
108700     MOVE WK-N-THIS-AVAIL                        TO LDG-AVAILABLE.
108800     WRITE LDG-IO-RECORD.
108900*
109000     ADD WK-C-BUD-TBL-ALLOC  (WK-C-BUDGET-IDX)
109100                                      TO WK-N-LDG-ALLOC-TOT.
109200     ADD WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
109300                                      TO WK-N-LDG-COMMIT-TOT.
109400     ADD WK-C-BUD-TBL-SPENT  (WK-C-BUDGET-IDX)
109500                                      TO WK-N-LDG-SPENT-TOT.
109600     ADD WK-N-THIS-AVAIL
109700                                      TO WK-N-LDG-AVAIL-TOT.
109800*
109900*----------------------------------------------------------------*
110000 D119-WRITE-ONE-LEDGER-RECORD-EX.
110100*----------------------------------------------------------------*
110200 EXIT.
110300*
110400*----------------------------------------------------------------*
110500 D200-WRITE-SUMMARY-REPORT.
110600*----------------------------------------------------------------*
110700     MOVE WK-C-RPT-HEADING        TO RPT-IO-RECORD.
110800     WRITE RPT-IO-RECORD.
110900     MOVE SPACES                   TO RPT-IO-RECORD.
111000     WRITE RPT-IO-RECORD.
111100*
111200     PERFORM D210-WRITE-ONE-COUNT
111300        THRU D219-WRITE-ONE-COUNT-EX.
111400*
111500     MOVE SPACES                   TO RPT-IO-RECORD.
111600     WRITE RPT-IO-RECORD.
111700     MOVE WK-C-RPT-BUD-HDG         TO RPT-IO-RECORD.
111800     WRITE RPT-IO-RECORD.
111900*
112000     PERFORM D220-WRITE-ONE-BUD-LINE
112100        THRU D229-WRITE-ONE-BUD-LINE-EX
112200        VARYING WK-C-BUDGET-IDX FROM 1 BY 1
112300           UNTIL WK-C-BUDGET-IDX > WK-C-BUDGET-COUNT.
112400*
112500     MOVE WK-N-LDG-ALLOC-TOT       TO WK-C-RPT-TOT-ALLOC.
112600     MOVE WK-N-LDG-COMMIT-TOT      TO WK-C-RPT-TOT-COMMIT.
112700     MOVE WK-N-LDG-SPENT-TOT       TO WK-C-RPT-TOT-SPENT.
112800     MOVE WK-N-LDG-AVAIL-TOT       TO WK-C-RPT-TOT-AVAIL.
112900     MOVE WK-C-RPT-BUD-TOT-LINE    TO RPT-IO-RECORD.
113000     WRITE RPT-IO-RECORD.
113100*
113200*----------------------------------------------------------------*
113300 D299-WRITE-SUMMARY-REPORT-EX.
113400*----------------------------------------------------------------*
113500 EXIT.
113600*
113700*----------------------------------------------------------------*
113800 D210-WRITE-ONE-COUNT.
113900*----------------------------------------------------------------*
114000     MOVE "TRANSACTIONS READ"        TO WK-C-RPT-CNT-LABEL.
114100     MOVE WK-N-TXN-READ               TO WK-C-RPT-CNT-VALUE.
114200     MOVE WK-C-RPT-CNT-LINE            TO RPT-IO-RECORD.
114300     WRITE RPT-IO-RECORD.
114400*
114500     MOVE "TRANSACTIONS ACCEPTED"     TO WK-C-RPT-CNT-LABEL.
114600     MOVE WK-N-TXN-ACCEPTED            TO WK-C-RPT-CNT-VALUE.
114700     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
114800     WRITE RPT-IO-RECORD.
114900*
115000     MOVE "TRANSACTIONS REJECTED"     TO WK-C-RPT-CNT-LABEL.
115100     MOVE WK-N-TXN-REJECTED            TO WK-C-RPT-CNT-VALUE.
115200     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
115300     WRITE RPT-IO-RECORD.
115400*
115500     MOVE "REQUESTS CREATED"          TO WK-C-RPT-CNT-LABEL.
115600     MOVE WK-N-REQ-CREATED             TO WK-C-RPT-CNT-VALUE.
115700     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
115800     WRITE RPT-IO-RECORD.
115900*
116000     MOVE "REQUESTS APPROVED"         TO WK-C-RPT-CNT-LABEL.
116100     MOVE WK-N-REQ-APPROVED            TO WK-C-RPT-CNT-VALUE.
116200     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
116300     WRITE RPT-IO-RECORD.
116400*
116500     MOVE "REQUESTS REJECTED"         TO WK-C-RPT-CNT-LABEL.
116600     MOVE WK-N-REQ-REJECTED            TO WK-C-RPT-CNT-VALUE.
116700     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
116800     WRITE RPT-IO-RECORD.
116900*
117000     MOVE "REQUESTS CANCELLED"        TO WK-C-RPT-CNT-LABEL.
117100     MOVE WK-N-REQ-CANCELLED           TO WK-C-RPT-CNT-VALUE.
117200     MOVE WK-C-RPT-CNT-LINE             TO RPT-IO-RECORD.
117300     WRITE RPT-IO-RECORD.
117400*
117500     MOVE "ORDERS CREATED"            TO WK-C-RPT-CNT-LABEL.
117600     MOVE WK-N-ORD-CREATED              TO WK-C-RPT-CNT-VALUE.
117700     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
117800     WRITE RPT-IO-RECORD.
117900*
118000     MOVE "ORDERS APPROVED"           TO WK-C-RPT-CNT-LABEL.
118100     MOVE WK-N-ORD-APPROVED             TO WK-C-RPT-CNT-VALUE.
118200     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
118300     WRITE RPT-IO-RECORD.
118400*
118500     MOVE "ORDERS REJECTED"           TO WK-C-RPT-CNT-LABEL.
118600     MOVE WK-N-ORD-REJECTED             TO WK-C-RPT-CNT-VALUE.
118700     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
118800     WRITE RPT-IO-RECORD.
118900*
119000     MOVE "PAYMENTS CREATED"          TO WK-C-RPT-CNT-LABEL.
119100     MOVE WK-N-PAY-CREATED              TO WK-C-RPT-CNT-VALUE.
119200     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
119300     WRITE RPT-IO-RECORD.
119400*
119500     MOVE "PAYMENTS APPROVED"         TO WK-C-RPT-CNT-LABEL.
119600     MOVE WK-N-PAY-APPROVED             TO WK-C-RPT-CNT-VALUE.
119700     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
119800     WRITE RPT-IO-RECORD.
119900*
120000     MOVE "PAYMENTS REJECTED"         TO WK-C-RPT-CNT-LABEL.
120100     MOVE WK-N-PAY-REJECTED             TO WK-C-RPT-CNT-VALUE.
120200     MOVE WK-C-RPT-CNT-LINE              TO RPT-IO-RECORD.
120300     WRITE RPT-IO-RECORD.
120400*
120500     MOVE "TOTAL APPROVED PAYMENT AMOUNT" TO WK-C-RPT-AMT-LABEL.
120600     MOVE WK-N-PAY-APPR-AMT                 TO WK-C-RPT-AMT-VALUE.
120700     MOVE WK-C-RPT-AMT-LINE                  TO RPT-IO-RECORD.
120800     WRITE RPT-IO-RECORD.
120900*
121000*----------------------------------------------------------------*
121100 D219-WRITE-ONE-COUNT-EX.
121200*----------------------------------------------------------------*
121300 EXIT.
121400*
121500*----------------------------------------------------------------*
121600 D220-WRITE-ONE-BUD-LINE.
121700*----------------------------------------------------------------*
121800     COMPUTE WK-N-THIS-AVAIL =
121900           WK-C-BUD-TBL-ALLOC  (WK-C-BUDGET-IDX) -
122000           WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX) -
122100           WK-C-BUD-TBL-SPENT  (WK-C-BUDGET-IDX).
122200*
122300     MOVE WK-C-BUD-TBL-ID    (WK-C-BUDGET-IDX) TO WK-C-RPT-BUD-ID.
122400     MOVE WK-C-BUD-TBL-CAT-ID (WK-C-BUDGET-IDX)
122500                                      TO WK-C-RPT-BUD-CAT.
122600     MOVE WK-C-BUD-TBL-ALLOC  (WK-C-BUDGET-IDX)
122700                                      TO WK-C-RPT-BUD-ALLOC.
122800     MOVE WK-C-BUD-TBL-COMMIT (WK-C-BUDGET-IDX)
122900                                      TO WK-C-RPT-BUD-COMMIT.
123000     MOVE WK-C-BUD-TBL-SPENT  (WK-C-BUDGET-IDX)
123100                                      TO WK-C-RPT-BUD-SPENT.
123200     MOVE WK-N-THIS-AVAIL                TO WK-C-RPT-BUD-AVAIL.
123300     MOVE WK-C-RPT-BUD-LINE               TO RPT-IO-RECORD.
123400     WRITE RPT-IO-RECORD.
123500*
123600*----------------------------------------------------------------*
123700 D229-WRITE-ONE-BUD-LINE-EX.
123800*----------------------------------------------------------------*
123900 EXIT.
124000*
124100*----------------------------------------------------------------*
124200 Z000-END-PROGRAM-ROUTINE.
124300*----------------------------------------------------------------*
124400     CLOSE CATMAST ITEMMAST BUDMAST TXNFILE AUDOUT LDGOUT RPTOUT.
124500*
124600*----------------------------------------------------------------*
124700 Z099-END-PROGRAM-ROUTINE-EX.
124800*----------------------------------------------------------------*
124900 EXIT.
125000*
125100 END-PROGRAM.
125200     EXIT PROGRAM.

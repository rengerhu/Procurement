000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      PCBVORD.
000500 AUTHOR.          WALTER R OSEI.
000600 INSTALLATION.    PROCUREMENT CONTROL SECTION.
000700 DATE-WRITTEN.    09 APR 1986.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT OWNS THE PURCHASE
001200*               ORDER WORKING TABLE AND ITS STATUS TRANSITIONS
001300*               - DRAFT, APPROVAL-PENDING, APPROVED AND
001400*               REJECTED.  AN ORDER'S LINES ARE AN EXACT CLONE
001500*               OF ITS ORIGINATING REQUEST'S LINES, TAKEN AT
001600*               CREATE TIME; THE ORDER NEVER CARRIES OVERRIDE
001700*               LINES OF ITS OWN.  ON APPROVAL THE SPEND AMOUNT
001800*               IS RE-DERIVED FROM THE REQUEST'S LINES, NOT
001900*               THE ORDER'S OWN COPY.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*|USER    |DATE      | TAG      | DESCRIPTION                    |
002500*-----------------------------------------------------------------
002600* WRO     | 09/04/86 | WRO0486  | INITIAL VERSION.
002700* CMA     | 21/11/98 | CMA1198  | Y2K REVIEW - DATE FIELD NOW
002800*         |          |          | 9(08) CCYYMMDD, WINDOWING
002900*         |          |          | REMOVED.
003000* BHS     | 30/01/04 | BHS0104  | REQ#PB-2207 APPROVE NOW RETURNS
003100*         |          |          | PER-CATEGORY SPEND TOTALS RE-
003200*         |          |          | DERIVED FROM THE REQUEST, NOT
003300*         |          |          | FROM THE ORDER'S OWN LINES.
003400*=================================================================
003500*
003600 EJECT
003700***********************
003800 ENVIRONMENT DIVISION.
003900***********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 01  FILLER                          PIC X(24)        VALUE
005500     "** PROGRAM PCBVORD **".
005600*
005700* ------------------ PROGRAM WORKING STORAGE -------------------*
005800 01  WK-C-COMMON.
005900     COPY PCBCMWS.
006000*
006100     COPY PCBLTOT.
006200*
006300 77  WK-C-ENTRY-FOUND-SW             PIC X(01).
006400     88  WK-C-ENTRY-WAS-FOUND            VALUE "Y".
006500 77  WK-N-REQ-IDX                    PIC 9(03) COMP.
006600 77  WK-N-SUB-IDX                    PIC 9(02) COMP.
006700*
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100     COPY PCBLORD.
007200     COPY PCBLREQ.
007300     COPY PCBITMT.
007400*
007500     EJECT
007600**************************************************************
007700 PROCEDURE DIVISION USING WK-C-VORD-RECORD
007800                           WK-C-ORDER-TABLE
007900                           WK-C-REQUEST-TABLE
008000                           WK-C-ITEM-TABLE.
008100**************************************************************
008200 MAIN-MODULE.
008300*
008400     PERFORM A000-PROCESS-CALLED-ROUTINE
008500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008600     GO TO END-PROGRAM.
008700*
008800*----------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*----------------------------------------------------------------*
009100     MOVE "N"                TO WK-C-VORD-FOUND.
009200     MOVE SPACES              TO WK-C-VORD-ERROR-CD.
009300     MOVE ZERO                TO WK-C-VORD-O-TOTAL-AMT
009400                                  WK-C-VORD-O-CAT-CNT.
009500*
009600     EVALUATE WK-C-VORD-OPTION
009700        WHEN 1
009800           PERFORM B100-CREATE-ORDER
009900              THRU B199-CREATE-ORDER-EX
010000        WHEN 2
010100           PERFORM B200-SUBMIT-ORDER
010200              THRU B299-SUBMIT-ORDER-EX
010300        WHEN 3
010400           PERFORM B300-APPROVE-ORDER
010500              THRU B399-APPROVE-ORDER-EX
010600        WHEN 4
010700           PERFORM B400-REJECT-ORDER
010800              THRU B499-REJECT-ORDER-EX
010900        WHEN OTHER
011000           MOVE "BADOPT1"    TO WK-C-VORD-ERROR-CD
011100 END-EVALUATE.
011200*
011300*----------------------------------------------------------------*
011400 A099-PROCESS-CALLED-ROUTINE-EX.
011500*----------------------------------------------------------------*
011600 EXIT.
011700*
011800*----------------------------------------------------------------*
011900 B100-CREATE-ORDER.
012000*----------------------------------------------------------------*
012100     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
012200     SET WK-N-REQ-IDX          TO 1.
012300     SET WK-C-REQUEST-IDX     TO 1.
012400     SEARCH WK-C-REQUEST-ENTRY
012500        AT END
012600           CONTINUE
012700        WHEN WK-C-REQ-TBL-ID (WK-C-REQUEST-IDX) =
012800                WK-C-VORD-I-REQ-ID
012900           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
013000 END-SEARCH.
013100*
013200     IF NOT WK-C-ENTRY-WAS-FOUND
013300        MOVE "NOREQ01"       TO WK-C-VORD-ERROR-CD
013400        GO TO B199-CREATE-ORDER-EX
013500 END-IF.
013600*
013700     IF NOT WK-C-REQ-APPROVED (WK-C-REQUEST-IDX)
013800        MOVE "BADRST1"       TO WK-C-VORD-ERROR-CD
013900        GO TO B199-CREATE-ORDER-EX
014000 END-IF.
014100*
014200     PERFORM C100-FIND-ORDER-INDEX
014300        THRU C199-FIND-ORDER-INDEX-EX.
014400     IF NOT WK-C-ENTRY-WAS-FOUND
014500        IF WK-C-ORDER-COUNT NOT < 100
014600           MOVE "TBLFUL1"    TO WK-C-VORD-ERROR-CD
014700           GO TO B199-CREATE-ORDER-EX
014800 END-IF
014900        ADD 1                TO WK-C-ORDER-COUNT
015000        SET WK-C-ORDER-IDX   TO WK-C-ORDER-COUNT
015100 END-IF.
015200*
015300     MOVE WK-C-VORD-I-ID      TO
015400          WK-C-ORD-TBL-ID (WK-C-ORDER-IDX).
015500     MOVE WK-C-VORD-I-REQ-ID  TO
015600          WK-C-ORD-TBL-REQ-ID (WK-C-ORDER-IDX).
015700     MOVE WK-C-VORD-I-SUPPLIER TO
015800          WK-C-ORD-TBL-SUPPLIER (WK-C-ORDER-IDX).
015900     MOVE "D"                 TO
016000          WK-C-ORD-TBL-STATUS (WK-C-ORDER-IDX).
016100     MOVE ZERO                 TO
016200          WK-C-ORD-TBL-APR-DT (WK-C-ORDER-IDX).
016300     MOVE WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX) TO
016400          WK-C-ORD-TBL-LINE-CNT (WK-C-ORDER-IDX).
016500     MOVE WK-C-REQ-TBL-TOTAL-AMT (WK-C-REQUEST-IDX) TO
016600          WK-C-ORD-TBL-TOTAL-AMT (WK-C-ORDER-IDX)
016700          WK-C-VORD-O-TOTAL-AMT.
016800     PERFORM D100-CLONE-ONE-LINE
016900        THRU D199-CLONE-ONE-LINE-EX
017000        VARYING WK-N-SUB-IDX FROM 1 BY 1
017100           UNTIL WK-N-SUB-IDX >
017200                 WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX).
017300     MOVE "Y"                TO WK-C-VORD-FOUND.
017400*
017500*----------------------------------------------------------------*
017600 B199-CREATE-ORDER-EX.
017700*----------------------------------------------------------------*
017800 EXIT.
017900*
018000*----------------------------------------------------------------*
018100 C100-FIND-ORDER-INDEX.
018200*----------------------------------------------------------------*
018300     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
018400     SET WK-C-ORDER-IDX        TO 1.
018500     SEARCH WK-C-ORDER-ENTRY
018600        AT END
018700           CONTINUE
018800        WHEN WK-C-ORD-TBL-ID (WK-C-ORDER-IDX) =
018900                WK-C-VORD-I-ID
019000           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
019100 END-SEARCH.
019200*
019300*----------------------------------------------------------------*
019400 C199-FIND-ORDER-INDEX-EX.
019500*----------------------------------------------------------------*
019600 EXIT.
019700*
019800*----------------------------------------------------------------*
019900 D100-CLONE-ONE-LINE.
020000*----------------------------------------------------------------*
020100     MOVE WK-C-REQ-LIN-ITEM (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
020200          WK-C-ORD-LIN-ITEM (WK-C-ORDER-IDX WK-N-SUB-IDX).
020300     MOVE WK-C-REQ-LIN-QTY (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
020400          WK-C-ORD-LIN-QTY (WK-C-ORDER-IDX WK-N-SUB-IDX).
020500     MOVE WK-C-REQ-LIN-PRICE (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
020600          WK-C-ORD-LIN-PRICE (WK-C-ORDER-IDX WK-N-SUB-IDX).
020700     MOVE WK-C-REQ-LIN-TOTAL (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
020800          WK-C-ORD-LIN-TOTAL (WK-C-ORDER-IDX WK-N-SUB-IDX).
020900*
021000*----------------------------------------------------------------*
021100 D199-CLONE-ONE-LINE-EX.
021200*----------------------------------------------------------------*
021300 EXIT.
021400*
021500*----------------------------------------------------------------*
021600 B200-SUBMIT-ORDER.
021700*----------------------------------------------------------------*
021800     PERFORM C100-FIND-ORDER-INDEX
021900        THRU C199-FIND-ORDER-INDEX-EX.
022000     IF NOT WK-C-ENTRY-WAS-FOUND
022100        MOVE "NOTFND1"       TO WK-C-VORD-ERROR-CD
022200        GO TO B299-SUBMIT-ORDER-EX
022300 END-IF.
022400*
022500     IF NOT WK-C-ORD-DRAFT (WK-C-ORDER-IDX)
022600        MOVE "BADST01"       TO WK-C-VORD-ERROR-CD
022700        GO TO B299-SUBMIT-ORDER-EX
022800 END-IF.
022900*
023000     MOVE "P"                TO
023100          WK-C-ORD-TBL-STATUS (WK-C-ORDER-IDX).
023200     MOVE "Y"                TO WK-C-VORD-FOUND.
023300*
023400*----------------------------------------------------------------*
023500 B299-SUBMIT-ORDER-EX.
023600*----------------------------------------------------------------*
023700 EXIT.
023800*
023900*----------------------------------------------------------------*
024000 B300-APPROVE-ORDER.
024100*----------------------------------------------------------------*
024200     PERFORM C100-FIND-ORDER-INDEX
024300        THRU C199-FIND-ORDER-INDEX-EX.
024400     IF NOT WK-C-ENTRY-WAS-FOUND
024500        MOVE "NOTFND1"       TO WK-C-VORD-ERROR-CD
024600        GO TO B399-APPROVE-ORDER-EX
024700 END-IF.
024800*
024900     IF NOT WK-C-ORD-PENDING (WK-C-ORDER-IDX)
025000        MOVE "BADST01"       TO WK-C-VORD-ERROR-CD
025100        GO TO B399-APPROVE-ORDER-EX
025200 END-IF.
025300*
025400     MOVE "A"                TO
025500          WK-C-ORD-TBL-STATUS (WK-C-ORDER-IDX).
025600     MOVE WK-C-VORD-I-RUN-DATE TO
025700          WK-C-ORD-TBL-APR-DT (WK-C-ORDER-IDX).
025800     MOVE "Y"                TO WK-C-VORD-FOUND.
025900*
026000     PERFORM E100-FIND-REQUEST-FOR-ORDER
026100        THRU E199-FIND-REQUEST-FOR-ORDER-EX.
026200     IF WK-C-ENTRY-WAS-FOUND
026300        PERFORM F100-RESOLVE-REQUEST-LINES
026400           THRU F199-RESOLVE-REQUEST-LINES-EX
026500 END-IF.
026600*
026700*----------------------------------------------------------------*
026800 B399-APPROVE-ORDER-EX.
026900*----------------------------------------------------------------*
027000 EXIT.
027100*
027200*----------------------------------------------------------------*
027300 E100-FIND-REQUEST-FOR-ORDER.
027400*----------------------------------------------------------------*
027500     MOVE "N"                TO WK-C-ENTRY-FOUND-SW.
027600     SET WK-C-REQUEST-IDX     TO 1.
027700     SEARCH WK-C-REQUEST-ENTRY
027800        AT END
027900           CONTINUE
028000        WHEN WK-C-REQ-TBL-ID (WK-C-REQUEST-IDX) =
028100                WK-C-ORD-TBL-REQ-ID (WK-C-ORDER-IDX)
028200           MOVE "Y"          TO WK-C-ENTRY-FOUND-SW
028300 END-SEARCH.
028400*
028500*----------------------------------------------------------------*
028600 E199-FIND-REQUEST-FOR-ORDER-EX.
028700*----------------------------------------------------------------*
028800 EXIT.
028900*
029000*----------------------------------------------------------------*
029100 F100-RESOLVE-REQUEST-LINES.
029200*----------------------------------------------------------------*
029300     MOVE WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX)
029400                              TO WK-C-VTOT-LINE-CNT.
029500     PERFORM F110-COPY-REQ-LINE-OUT
029600        THRU F119-COPY-REQ-LINE-OUT-EX
029700        VARYING WK-N-SUB-IDX FROM 1 BY 1
029800           UNTIL WK-N-SUB-IDX >
029900                 WK-C-REQ-TBL-LINE-CNT (WK-C-REQUEST-IDX).
030000     CALL "PCBXTOT"           USING WK-C-VTOT-RECORD
030100                                     WK-C-ITEM-TABLE.
030200     MOVE WK-C-VTOT-CAT-CNT   TO WK-C-VORD-O-CAT-CNT.
030300     PERFORM F120-COPY-CAT-TOTAL-OUT
030400        THRU F129-COPY-CAT-TOTAL-OUT-EX
030500        VARYING WK-N-SUB-IDX FROM 1 BY 1
030600           UNTIL WK-N-SUB-IDX > WK-C-VTOT-CAT-CNT.
030700*
030800*----------------------------------------------------------------*
030900 F199-RESOLVE-REQUEST-LINES-EX.
031000*----------------------------------------------------------------*
031100 EXIT.
031200*
031300*----------------------------------------------------------------*
031400 F110-COPY-REQ-LINE-OUT.
031500*----------------------------------------------------------------*
031600     MOVE WK-C-REQ-LIN-ITEM (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
031700          WK-C-VTOT-LIN-ITEM-ID (WK-N-SUB-IDX).
031800     MOVE WK-C-REQ-LIN-QTY (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
031900          WK-C-VTOT-LIN-QTY (WK-N-SUB-IDX).
032000     MOVE WK-C-REQ-LIN-PRICE (WK-C-REQUEST-IDX WK-N-SUB-IDX) TO
032100          WK-C-VTOT-LIN-PRICE (WK-N-SUB-IDX).
032200*
032300*----------------------------------------------------------------*
032400 F119-COPY-REQ-LINE-OUT-EX.
032500*----------------------------------------------------------------*
032600 EXIT.
032700*
032800*----------------------------------------------------------------*
032900 F120-COPY-CAT-TOTAL-OUT.
033000*----------------------------------------------------------------*
033100     MOVE WK-C-VTOT-CAT-ID (WK-N-SUB-IDX) TO
033200          WK-C-VORD-O-CAT-ID (WK-N-SUB-IDX).
033300     MOVE WK-C-VTOT-CAT-AMOUNT (WK-N-SUB-IDX) TO
033400          WK-C-VORD-O-CAT-AMT (WK-N-SUB-IDX).
033500*
033600*----------------------------------------------------------------*
033700 F129-COPY-CAT-TOTAL-OUT-EX.
033800*----------------------------------------------------------------*
033900 EXIT.
034000*
034100*----------------------------------------------------------------*
034200 B400-REJECT-ORDER.
034300*----------------------------------------------------------------*
034400     PERFORM C100-FIND-ORDER-INDEX
034500        THRU C199-FIND-ORDER-INDEX-EX.
034600     IF NOT WK-C-ENTRY-WAS-FOUND
034700        MOVE "NOTFND1"       TO WK-C-VORD-ERROR-CD
034800        GO TO B499-REJECT-ORDER-EX
034900 END-IF.
035000*
035100     IF NOT WK-C-ORD-PENDING (WK-C-ORDER-IDX)
035200        MOVE "BADST01"       TO WK-C-VORD-ERROR-CD
035300        GO TO B499-REJECT-ORDER-EX
035400 END-IF.
035500*
035600     MOVE "R"                TO
035700          WK-C-ORD-TBL-STATUS (WK-C-ORDER-IDX).
035800     MOVE WK-C-VORD-I-RUN-DATE TO
035900          WK-C-ORD-TBL-APR-DT (WK-C-ORDER-IDX).
036000     MOVE "Y"                TO WK-C-VORD-FOUND.
036100*
036200*----------------------------------------------------------------*
036300 B499-REJECT-ORDER-EX.
036400*----------------------------------------------------------------*
036500 EXIT.
036600*
036700 END-PROGRAM.
036800     EXIT PROGRAM.
